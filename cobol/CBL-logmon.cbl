000100*===============================================================*
000110* PROGRAM NAME:    LOGMON
000120* ORIGINAL AUTHOR: R SUTTON
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/02/98 R SUTTON       CREATED - TICKET WEB-0118, BATCH ENTRY
000180*                         POINT FOR THE HTTP ACCESS LOG MONITOR.
000190*                         READS THE ACCESS LOG AND DRIVES LOGCORE
000200*                         ONE DETAIL LINE AT A TIME.
000210* 03/16/98 R SUTTON       SKIP THE CSV HEADER LINE ON THE FIRST
000220*                         READ INSTEAD OF HANDING IT TO LOGCORE -
000230*                         TICKET WEB-0121.
000240* 08/19/99 R SUTTON       Y2K REVIEW - NO CALENDAR DATE FIELDS IN
000250*                         THIS PROGRAM. NO CHANGE REQUIRED.
000260* 02/24/00 T MALECEK      ADDED END OF JOB LINE COUNT SUMMARY TO
000270*                         THE CONSOLE - TICKET WEB-0205.
000280* 07/11/03 B OKONKWO      RAISED ACCESS LOG RECORD LENGTH FROM 132
000290*                         TO 256 TO MATCH LONGER REQUEST STRINGS -
000300*                         TICKET WEB-0261.
000310* 05/09/08 B OKONKWO      SKIP A TRAILING BLANK LINE AT END OF
000320*                         FILE INSTEAD OF PASSING IT TO LOGCORE,
000330*                         AND TRACE THE LINE LENGTH TO THE
000340*                         CONSOLE WHEN AN ALERT FIRES - TICKET
000350*                         WEB-0318.
000360*===============================================================*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    LOGMON.
000390 AUTHOR.        R SUTTON.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000410 DATE-WRITTEN.  03/02/98.
000420 DATE-COMPILED. 03/02/98.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*===============================================================*
000450 ENVIRONMENT DIVISION.
000460*---------------------------------------------------------------*
000470 CONFIGURATION SECTION.
000480*---------------------------------------------------------------*
000490 SOURCE-COMPUTER. IBM-3081.
000500*---------------------------------------------------------------*
000510 OBJECT-COMPUTER. IBM-3081.
000520*---------------------------------------------------------------*
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*---------------------------------------------------------------*
000560 INPUT-OUTPUT SECTION.
000570*---------------------------------------------------------------*
000580 FILE-CONTROL.
000590     SELECT ACCESS-LOG-FILE ASSIGN TO ACCLOG
000600       ORGANIZATION IS LINE SEQUENTIAL
000610       FILE STATUS  IS WS-ACCESS-FILE-STATUS.
000620*===============================================================*
000630 DATA DIVISION.
000640*---------------------------------------------------------------*
000650 FILE SECTION.
000660*---------------------------------------------------------------*
000670 FD  ACCESS-LOG-FILE
000680     RECORDING MODE F.
000690 01  ACCESS-LOG-RECORD.
000700     05  ALR-LINE-TEXT            PIC X(256).
000710*---------------------------------------------------------------*
000720* BYTE VIEW OF THE RAW RECORD - WALKED TO SKIP A TRAILING BLANK
000730* LINE AT THE BOTTOM OF THE FILE WITHOUT HANDING IT TO LOGCORE
000740* AS A CORRUPTED DETAIL LINE.
000750*---------------------------------------------------------------*
000760 01  ACCESS-LOG-RECORD-BYTES REDEFINES ACCESS-LOG-RECORD.
000770     05  ALR-CHAR                 PIC X OCCURS 256 TIMES.
000780*---------------------------------------------------------------*
000790 WORKING-STORAGE SECTION.
000800*---------------------------------------------------------------*
000810 77  WS-EOF-SW                    PIC X(01) VALUE 'N'.
000820     88  WS-EOF-REACHED                   VALUE 'Y'.
000830 77  WS-FIRST-LINE-SW             PIC X(01) VALUE 'Y'.
000840     88  WS-ON-FIRST-LINE                 VALUE 'Y'.
000850 77  WS-LINES-READ                PIC 9(09) COMP VALUE ZERO.
000860 77  WS-ALERT-COUNT               PIC 9(09) COMP VALUE ZERO.
000870 77  WS-DROP-COUNT                PIC 9(09) COMP VALUE ZERO.
000880 77  WS-BLANK-LINE-SW             PIC X(01) VALUE 'N'.
000890     88  WS-LINE-IS-BLANK                 VALUE 'Y'.
000900 77  WS-BLANK-SCAN-IDX            PIC 9(03) COMP VALUE ZERO.
000910 77  WS-DETAIL-LINE-LEN           PIC 9(03) COMP VALUE ZERO.
000920*---------------------------------------------------------------*
000930 01  WS-ACTION-CODE               PIC X(06).
000940 01  WS-DETAIL-LINE               PIC X(256) VALUE SPACE.
000950*---------------------------------------------------------------*
000960* BYTE VIEW OF THE LINE HANDED TO LOGCORE - USED ONLY TO TRACE
000970* THE SIGNIFICANT LENGTH OF THE LINE THAT TRIPPED AN ALERT, SO
000980* THE CONSOLE TRACE DOES NOT CARRY A SCREEN FULL OF BLANKS.
000990*---------------------------------------------------------------*
001000 01  WS-DETAIL-LINE-BYTES REDEFINES WS-DETAIL-LINE.
001010     05  WS-DETAIL-CHAR           PIC X OCCURS 256 TIMES.
001020*---------------------------------------------------------------*
001030 01  WS-ACCESS-FILE-STATUS-AREA.
001040     05  WS-ACCESS-FILE-STATUS    PIC 99 VALUE ZERO.
001050         88  WS-ACCESS-FILE-OK            VALUE 00.
001060         88  WS-ACCESS-FILE-EOF           VALUE 10.
001070     05  FILLER                  PIC X(04).
001080*---------------------------------------------------------------*
001090* END OF JOB SUMMARY COUNTERS - THE REDEFINES GIVES THE CONSOLE
001100* MESSAGE PARAGRAPH A DIGIT-BY-DIGIT VIEW OF THE LINE COUNT SO
001110* IT CAN BE TRIMMED THE SAME WAY THE REPORT LINES ARE.
001120*---------------------------------------------------------------*
001130 01  WS-SUMMARY-EDIT-AREA.
001140     05  WS-SUMMARY-EDIT-FIELD    PIC Z(8)9.
001150 01  WS-SUMMARY-EDIT-BYTES REDEFINES WS-SUMMARY-EDIT-AREA.
001160     05  WS-SUMMARY-EDIT-CHAR     PIC X OCCURS 9 TIMES.
001170 01  WS-SUMMARY-EDIT-TEXT-AREA.
001180     05  WS-SUMMARY-EDIT-TEXT     PIC X(09) VALUE SPACE.
001190 77  WS-SUMMARY-EDIT-START        PIC 9(02) COMP VALUE ZERO.
001200 77  WS-SUMMARY-SCAN-IDX          PIC 9(03) COMP VALUE ZERO.
001210 77  WS-SUMMARY-TEXT-LEN          PIC 9(03) COMP VALUE ZERO.
001220*---------------------------------------------------------------*
001230 COPY LOGALRT.
001240*===============================================================*
001250 PROCEDURE DIVISION.
001260*---------------------------------------------------------------*
001270 0000-MAIN-PROCESSING.
001280*---------------------------------------------------------------*
001290     PERFORM 1000-OPEN-FILES.
001300     MOVE 'START' TO WS-ACTION-CODE.
001310     CALL 'LOGCORE' USING WS-ACTION-CODE, WS-DETAIL-LINE,
001320         LK-ALERT-RETURN.
001330     PERFORM 2000-PROCESS-ACCESS-LOG
001340         UNTIL WS-EOF-REACHED.
001350     MOVE 'FINISH' TO WS-ACTION-CODE.
001360     CALL 'LOGCORE' USING WS-ACTION-CODE, WS-DETAIL-LINE,
001370         LK-ALERT-RETURN.
001380     PERFORM 3000-CLOSE-FILES.
001390     PERFORM 9000-DISPLAY-JOB-SUMMARY.
001400     STOP RUN.
001410*---------------------------------------------------------------*
001420 1000-OPEN-FILES.
001430*---------------------------------------------------------------*
001440     OPEN INPUT ACCESS-LOG-FILE.
001450     IF NOT WS-ACCESS-FILE-OK
001460         DISPLAY 'LOGMON: UNABLE TO OPEN ACCESS LOG, STATUS = '
001470             WS-ACCESS-FILE-STATUS
001480         MOVE 'Y' TO WS-EOF-SW
001490     END-IF.
001500*---------------------------------------------------------------*
001510 2000-PROCESS-ACCESS-LOG.
001520*---------------------------------------------------------------*
001530     PERFORM 8000-READ-ACCESS-LOG.
001540     IF NOT WS-EOF-REACHED
001550         PERFORM 2010-TEST-FOR-BLANK-LINE
001560         IF WS-ON-FIRST-LINE
001570             MOVE 'N' TO WS-FIRST-LINE-SW
001580         ELSE
001590             IF WS-LINE-IS-BLANK
001600                 CONTINUE
001610             ELSE
001620                 MOVE ALR-LINE-TEXT TO WS-DETAIL-LINE
001630                 MOVE 'DETAIL' TO WS-ACTION-CODE
001640                 CALL 'LOGCORE' USING WS-ACTION-CODE,
001650                     WS-DETAIL-LINE, LK-ALERT-RETURN
001660                 PERFORM 2100-TALLY-ALERT-RETURN
001670             END-IF
001680         END-IF
001690     END-IF.
001700*---------------------------------------------------------------*
001710 2010-TEST-FOR-BLANK-LINE.
001720*---------------------------------------------------------------*
001730     MOVE 'Y' TO WS-BLANK-LINE-SW.
001740     PERFORM 2011-TEST-ONE-ALR-CHAR
001750         VARYING WS-BLANK-SCAN-IDX FROM 1 BY 1
001760         UNTIL WS-BLANK-SCAN-IDX > 256
001770             OR NOT WS-LINE-IS-BLANK.
001780*---------------------------------------------------------------*
001790 2011-TEST-ONE-ALR-CHAR.
001800*---------------------------------------------------------------*
001810     IF ALR-CHAR (WS-BLANK-SCAN-IDX) NOT = SPACE
001820         MOVE 'N' TO WS-BLANK-LINE-SW
001830     END-IF.
001840*---------------------------------------------------------------*
001850 2100-TALLY-ALERT-RETURN.
001860*---------------------------------------------------------------*
001870     IF LK-ALERT-HIGH
001880         ADD 1 TO WS-ALERT-COUNT
001890         PERFORM 2200-TRACE-ALERT-LINE-LEN
001900     END-IF.
001910     IF LK-ALERT-DROP
001920         ADD 1 TO WS-DROP-COUNT
001930         PERFORM 2200-TRACE-ALERT-LINE-LEN
001940     END-IF.
001950*---------------------------------------------------------------*
001960* DIAGNOSTIC TRACE ONLY - WALKS THE DETAIL LINE BYTE VIEW TO
001970* FIND ITS SIGNIFICANT LENGTH SO THE CONSOLE MESSAGE DOES NOT
001980* CARRY A SCREEN FULL OF TRAILING BLANKS WITH EVERY ALERT.
001990*---------------------------------------------------------------*
002000 2200-TRACE-ALERT-LINE-LEN.
002010*---------------------------------------------------------------*
002020     MOVE ZERO TO WS-DETAIL-LINE-LEN.
002030     PERFORM 2210-TEST-ONE-DETAIL-CHAR
002040         VARYING WS-BLANK-SCAN-IDX FROM 256 BY -1
002050         UNTIL WS-BLANK-SCAN-IDX < 1
002060             OR WS-DETAIL-LINE-LEN NOT = 0.
002070     DISPLAY 'LOGMON: ALERT LINE LENGTH = ' WS-DETAIL-LINE-LEN.
002080*---------------------------------------------------------------*
002090 2210-TEST-ONE-DETAIL-CHAR.
002100*---------------------------------------------------------------*
002110     IF WS-DETAIL-LINE-LEN = 0
002120         IF WS-DETAIL-CHAR (WS-BLANK-SCAN-IDX) NOT = SPACE
002130             MOVE WS-BLANK-SCAN-IDX TO WS-DETAIL-LINE-LEN
002140         END-IF
002150     END-IF.
002160*---------------------------------------------------------------*
002170 3000-CLOSE-FILES.
002180*---------------------------------------------------------------*
002190     CLOSE ACCESS-LOG-FILE.
002200*---------------------------------------------------------------*
002210 8000-READ-ACCESS-LOG.
002220*---------------------------------------------------------------*
002230     READ ACCESS-LOG-FILE
002240         AT END
002250             MOVE 'Y' TO WS-EOF-SW
002260         NOT AT END
002270             ADD 1 TO WS-LINES-READ
002280     END-READ.
002290*---------------------------------------------------------------*
002300 9000-DISPLAY-JOB-SUMMARY.
002310*---------------------------------------------------------------*
002320     MOVE WS-LINES-READ TO WS-SUMMARY-EDIT-FIELD.
002330     PERFORM 9100-TRIM-SUMMARY-EDIT.
002340     DISPLAY 'LOGMON: LINES READ        = ' WS-SUMMARY-EDIT-TEXT.
002350     MOVE WS-ALERT-COUNT TO WS-SUMMARY-EDIT-FIELD.
002360     PERFORM 9100-TRIM-SUMMARY-EDIT.
002370     DISPLAY 'LOGMON: HIGH TRAFFIC ALERTS = ' WS-SUMMARY-EDIT-TEXT.
002380     MOVE WS-DROP-COUNT TO WS-SUMMARY-EDIT-FIELD.
002390     PERFORM 9100-TRIM-SUMMARY-EDIT.
002400     DISPLAY 'LOGMON: TRAFFIC DROP EVENTS = ' WS-SUMMARY-EDIT-TEXT.
002410*---------------------------------------------------------------*
002420 9100-TRIM-SUMMARY-EDIT.
002430*---------------------------------------------------------------*
002440     MOVE ZERO TO WS-SUMMARY-EDIT-START.
002450     PERFORM 9110-FIND-SUMMARY-EDIT-START
002460         VARYING WS-SUMMARY-SCAN-IDX FROM 1 BY 1
002470         UNTIL WS-SUMMARY-SCAN-IDX > 9
002480             OR WS-SUMMARY-EDIT-START NOT = 0.
002490     IF WS-SUMMARY-EDIT-START = 0
002500         MOVE 9 TO WS-SUMMARY-EDIT-START
002510     END-IF.
002520     MOVE SPACE TO WS-SUMMARY-EDIT-TEXT.
002530     COMPUTE WS-SUMMARY-TEXT-LEN = 10 - WS-SUMMARY-EDIT-START.
002540     MOVE WS-SUMMARY-EDIT-FIELD (WS-SUMMARY-EDIT-START:
002550         WS-SUMMARY-TEXT-LEN) TO WS-SUMMARY-EDIT-TEXT.
002560*---------------------------------------------------------------*
002570 9110-FIND-SUMMARY-EDIT-START.
002580*---------------------------------------------------------------*
002590     IF WS-SUMMARY-EDIT-CHAR (WS-SUMMARY-SCAN-IDX) NOT = SPACE
002600         MOVE WS-SUMMARY-SCAN-IDX TO WS-SUMMARY-EDIT-START
002610     END-IF.
