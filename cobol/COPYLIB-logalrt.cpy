000100*---------------------------------------------------------------*
000110* COPY MEMBER:   LOGALRT
000120* PURPOSE:       LINKAGE GROUP LOGCORE USES TO HAND BACK WHAT, IF
000130*                ANYTHING, A GIVEN CALL DID TO THE WARNING STATE.
000140*                SHARED BY THE CALLING PROGRAM (LOGMON OR
000150*                LOGTEST) AND BY LOGCORE ITSELF SO BOTH SIDES OF
000160*                THE CALL AGREE ON THE LAYOUT.
000170*
000180* MAINTENENCE LOG
000190* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000200* --------- ------------  ---------------------------------------
000210* 03/09/98 R SUTTON       CREATED - TICKET WEB-0118.
000220*---------------------------------------------------------------*
000230 01  LK-ALERT-RETURN.
000240     05  LK-ALERT-CODE            PIC X(01).
000250         88  LK-ALERT-NONE                VALUE 'N'.
000260         88  LK-ALERT-HIGH                 VALUE 'H'.
000270         88  LK-ALERT-DROP                 VALUE 'D'.
000280     05  LK-ALERT-TIMESTAMP       PIC 9(10) COMP.
000290     05  LK-ALERT-HITS            PIC 9(09) COMP.
000300     05  FILLER                  PIC X(04).
