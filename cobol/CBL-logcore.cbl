000100*===============================================================*
000110* PROGRAM NAME:    LOGCORE
000120* ORIGINAL AUTHOR: R SUTTON
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/02/98 R SUTTON       CREATED - TICKET WEB-0118, CORE RECORD
000180*                         VALIDATION AND STATISTICS LOGIC FOR THE
000190*                         NEW HTTP ACCESS LOG MONITOR.
000200* 03/09/98 R SUTTON       ADDED SLIDING TRAFFIC WINDOW AND HIGH
000210*                         TRAFFIC ALERT RULE - TICKET WEB-0118.
000220* 04/02/98 R SUTTON       ADDED OUT-OF-ORDER BUFFER AND DISORDER
000230*                         RE-CHECK FOR LATE ARRIVING HITS -
000240*                         TICKET WEB-0142.
000250* 11/18/98 T MALECEK      CORRECTED SECTION KEY EXTRACTION WHEN
000260*                         REQUEST HAS NO TRAILING PROTOCOL TOKEN -
000270*                         TICKET WEB-0177.
000280* 08/19/99 R SUTTON       Y2K REVIEW - ALL DATE ARITHMETIC IN THIS
000290*                         PROGRAM IS ELAPSED SECOND BASED (EPOCH
000300*                         SECONDS), NOT TWO DIGIT CALENDAR YEARS.
000310*                         DATE-TIME-TEXT CARRIES A FOUR DIGIT
000320*                         YEAR ALREADY. NO CHANGE REQUIRED.
000330* 07/11/03 B OKONKWO      RAISED SECTION TABLE CAPACITY FROM 60
000340*                         TO 100 ENTRIES PER BLOCK - WEB-0261.
000350* 05/02/08 B OKONKWO      CALLING PROGRAM MAY NOW RE-ISSUE START
000360*                         TO RESET THE MONITOR FOR A NEW RUN
000370*                         WITHOUT A FRESH PROGRAM LOAD - TICKET
000380*                         WEB-0318 (SELF TEST DRIVER SUPPORT).
000390* 05/16/08 B OKONKWO      FINISH WAS LEAVING THE PRINT FILE OPEN
000400*                         SWITCH SET AFTER CLOSING THE FILE, SO
000410*                         A FOLLOW-ON START COULD NOT REOPEN IT -
000420*                         BROKE THE SECOND AND LATER SCENARIOS IN
000430*                         THE SELF TEST DRIVER - TICKET WEB-0318.
000440* 05/21/08 B OKONKWO      THE WEB TEAM WANTS THE INSTANT REPORT AT
000450*                         FINISH EVEN WHEN THE FINAL PARTIAL BLOCK
000460*                         HAS NO HITS ACCUMULATED, SO A RUN THAT
000470*                         ENDS ON A REPORT BOUNDARY OR ON A RUN OF
000480*                         CORRUPTED TRAILING LINES DOES NOT LOOK
000490*                         LIKE IT LOST ITS CLOSING REPORT - REMOVED
000500*                         THE ZERO-COUNT SUPPRESSION ADDED BACK IN
000510*                         2000 - TICKET WEB-0331.
000520*===============================================================*
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.    LOGCORE.
000550 AUTHOR.        R SUTTON.
000560 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000570 DATE-WRITTEN.  03/02/98.
000580 DATE-COMPILED. 03/02/98.
000590 SECURITY.      NON-CONFIDENTIAL.
000600*===============================================================*
000610 ENVIRONMENT DIVISION.
000620*---------------------------------------------------------------*
000630 CONFIGURATION SECTION.
000640*---------------------------------------------------------------*
000650 SOURCE-COMPUTER. IBM-3081.
000660*---------------------------------------------------------------*
000670 OBJECT-COMPUTER. IBM-3081.
000680*---------------------------------------------------------------*
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*---------------------------------------------------------------*
000720 INPUT-OUTPUT SECTION.
000730*---------------------------------------------------------------*
000740 FILE-CONTROL.
000750     SELECT MONITOR-PRINT-FILE ASSIGN TO PRTFILE
000760       ORGANIZATION IS SEQUENTIAL
000770       FILE STATUS  IS WS-PRINT-FILE-STATUS.
000780*===============================================================*
000790 DATA DIVISION.
000800*---------------------------------------------------------------*
000810 FILE SECTION.
000820*---------------------------------------------------------------*
000830 FD  MONITOR-PRINT-FILE
000840     RECORDING MODE F.
000850 01  MONITOR-PRINT-RECORD.
000860     05  MPR-LINE-TEXT            PIC X(132).
000870     05  FILLER                  PIC X(04).
000880*---------------------------------------------------------------*
000890 WORKING-STORAGE SECTION.
000900*---------------------------------------------------------------*
000910* RUN PARAMETERS - COMPILE TIME CONSTANTS PER THE WEB TEAM'S
000920* DEFAULT MONITOR PROFILE.
000930*---------------------------------------------------------------*
000940 77  WS-STATS-SIZE                PIC 9(05) COMP VALUE 10.
000950 77  WS-WINDOW-SIZE               PIC 9(05) COMP VALUE 120.
000960 77  WS-CRITICAL-RATE             PIC 9(05) COMP VALUE 10.
000970 77  WS-CRITICAL-HITS             PIC 9(09) COMP VALUE ZERO.
000980*---------------------------------------------------------------*
000990* RUNNING CLOCK AND CURRENT RECORD WORK FIELDS.
001000*---------------------------------------------------------------*
001010 77  WS-NOW-TS                    PIC 9(10) COMP VALUE ZERO.
001020 77  WS-CURRENT-TS                PIC 9(10) COMP VALUE ZERO.
001030 77  WS-REQUEST-BASE              PIC 9(03) COMP VALUE 41.
001040*---------------------------------------------------------------*
001050* LINE BREAKOUT AND VALIDATION WORK FIELDS.
001060*---------------------------------------------------------------*
001070 77  WS-COMMA-COUNT               PIC 9(03) COMP VALUE ZERO.
001080 77  WS-LINE-LEN                  PIC 9(03) COMP VALUE ZERO.
001090 77  WS-STRIP-LEN                 PIC 9(03) COMP VALUE ZERO.
001100 77  WS-SP1                       PIC 9(03) COMP VALUE ZERO.
001110 77  WS-SCAN-IDX                  PIC 9(03) COMP VALUE ZERO.
001120 77  WS-ABS-IDX                   PIC 9(03) COMP VALUE ZERO.
001130 77  WS-START-IDX                 PIC 9(03) COMP VALUE ZERO.
001140 77  WS-SECTION-LEN                PIC 9(02) COMP VALUE ZERO.
001150 77  WS-SECTION-DONE-SW           PIC X(01) VALUE 'N'.
001160     88  WS-SECTION-DONE                 VALUE 'Y'.
001170 77  WS-LINE-VALID-SW             PIC X(01) VALUE 'Y'.
001180     88  WS-LINE-IS-VALID                 VALUE 'Y'.
001190*---------------------------------------------------------------*
001200* GENERAL PURPOSE DIGIT-BY-DIGIT TEXT TO NUMBER CONVERSION.
001210*---------------------------------------------------------------*
001220 77  WS-TEXT-LEN                  PIC 9(03) COMP VALUE ZERO.
001230 77  WS-TEXT-IDX                  PIC 9(03) COMP VALUE ZERO.
001240 77  WS-TEXT-VALID-SW             PIC X(01) VALUE 'Y'.
001250     88  WS-TEXT-IS-NUMERIC               VALUE 'Y'.
001260 77  WS-NUMBER-ACCUM              PIC 9(10) COMP VALUE ZERO.
001270*---------------------------------------------------------------*
001280* FIRST OCCURRENCE SEARCH WORK FIELDS - REUSED BY EVERY TABLE
001290* SCAN PARAGRAPH IN THIS PROGRAM.
001300*---------------------------------------------------------------*
001310 77  WS-FOUND-POS                 PIC 9(04) COMP VALUE ZERO.
001320 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
001330     88  WS-ITEM-FOUND                    VALUE 'Y'.
001340*---------------------------------------------------------------*
001350* SLIDING WINDOW / ALERT RULE WORK FIELDS.
001360*---------------------------------------------------------------*
001370 77  WS-ALERT-T                   PIC 9(10) COMP VALUE ZERO.
001380 77  WS-ALERT-H                   PIC 9(09) COMP VALUE ZERO.
001390 77  WS-INSERT-POS                PIC 9(04) COMP VALUE ZERO.
001400 77  WS-SHIFT-IDX                 PIC 9(04) COMP VALUE ZERO.
001410 77  WS-DISORDER-POS              PIC 9(04) COMP VALUE ZERO.
001420 77  WS-DISORDER-T                PIC 9(10) COMP VALUE ZERO.
001430 77  WS-OOO-MATCH-POS             PIC 9(02) COMP VALUE ZERO.
001440 77  WS-SUM-AFTER                 PIC 9(09) COMP VALUE ZERO.
001450 77  WS-SUM-OOO                   PIC 9(09) COMP VALUE ZERO.
001460 77  WS-CANDIDATE-HITS            PIC 9(09) COMP VALUE ZERO.
001470 77  WS-DIFF-WORK                 PIC S9(10) COMP VALUE ZERO.
001480*---------------------------------------------------------------*
001490* EPOCH SECOND TO LOCAL DATE-TIME CONVERSION WORK FIELDS.
001500*---------------------------------------------------------------*
001510 77  WS-EPOCH-INPUT               PIC 9(10) COMP VALUE ZERO.
001520 77  WS-EPOCH-DAYS                PIC S9(09) COMP VALUE ZERO.
001530 77  WS-EPOCH-SECS-OF-DAY         PIC 9(05) COMP VALUE ZERO.
001540 77  WS-EPOCH-Z                   PIC S9(09) COMP VALUE ZERO.
001550 77  WS-EPOCH-ERA                 PIC S9(09) COMP VALUE ZERO.
001560 77  WS-EPOCH-DOE                 PIC S9(09) COMP VALUE ZERO.
001570 77  WS-EPOCH-YOE                 PIC S9(09) COMP VALUE ZERO.
001580 77  WS-EPOCH-YEAR                PIC S9(09) COMP VALUE ZERO.
001590 77  WS-EPOCH-DOY                 PIC S9(09) COMP VALUE ZERO.
001600 77  WS-EPOCH-MP                  PIC S9(09) COMP VALUE ZERO.
001610 77  WS-EPOCH-DAY-OF-MO           PIC S9(09) COMP VALUE ZERO.
001620 77  WS-EPOCH-MONTH               PIC S9(09) COMP VALUE ZERO.
001630 77  WS-EPOCH-HOUR                PIC 9(05) COMP VALUE ZERO.
001640 77  WS-EPOCH-MIN                 PIC 9(05) COMP VALUE ZERO.
001650 77  WS-EPOCH-SEC                 PIC 9(05) COMP VALUE ZERO.
001660 77  WS-EPOCH-REM1                PIC 9(05) COMP VALUE ZERO.
001670*---------------------------------------------------------------*
001680* NUMERIC EDIT TRIM WORK FIELD.
001690*---------------------------------------------------------------*
001700 77  WS-EDIT-START                PIC 9(02) COMP VALUE ZERO.
001710*---------------------------------------------------------------*
001720* ONE CHARACTER TO NUMERIC DIGIT WORK AREA - THE REDEFINES LETS
001730* A SINGLE DISPLAY CHARACTER BE READ BACK AS ITS NUMERIC VALUE
001740* WITHOUT CALLING ON ANY CONVERSION ROUTINE.
001750*---------------------------------------------------------------*
001760 01  WS-ONE-CHAR-AREA.
001770     05  WS-ONE-CHAR              PIC X(01).
001780     05  FILLER                  PIC X(03).
001790 01  WS-ONE-CHAR-NUMERIC REDEFINES WS-ONE-CHAR-AREA.
001800     05  WS-ONE-DIGIT             PIC 9(01).
001810     05  FILLER                  PIC X(03).
001820*---------------------------------------------------------------*
001830* SCRATCH AREA FOR THE DIGIT-BY-DIGIT CONVERTER - HOLDS WHICHEVER
001840* OF DATE-TEXT/STATUS-TEXT/BYTES-TEXT IS CURRENTLY BEING READ.
001850*---------------------------------------------------------------*
001860 01  WS-CONVERT-AREA.
001870     05  WS-CONVERT-TEXT          PIC X(10) VALUE SPACE.
001880     05  FILLER                  PIC X(04).
001890 01  WS-CONVERT-BYTES REDEFINES WS-CONVERT-AREA.
001900     05  WS-CONVERT-CHAR          PIC X OCCURS 10 TIMES.
001910     05  FILLER                  PIC X(04).
001920*---------------------------------------------------------------*
001930 01  WS-STRIPPED-LINE-AREA.
001940     05  WS-STRIPPED-LINE         PIC X(256) VALUE SPACE.
001950     05  FILLER                  PIC X(04).
001960*---------------------------------------------------------------*
001970* LOCAL DATE-TIME RENDERING AREA - THE REDEFINES FLATTENS THE
001980* PUNCTUATED GROUP INTO ONE TEXT FIELD FOR STRINGING INTO A
001990* REPORT OR ALERT LINE.
002000*---------------------------------------------------------------*
002010 01  DATE-TIME-TEXT.
002020     05  DTT-YEAR                 PIC 9(04).
002030     05  FILLER                  PIC X(01) VALUE '-'.
002040     05  DTT-MONTH                PIC 9(02).
002050     05  FILLER                  PIC X(01) VALUE '-'.
002060     05  DTT-DAY                  PIC 9(02).
002070     05  FILLER                  PIC X(01) VALUE SPACE.
002080     05  DTT-HOUR                 PIC 9(02).
002090     05  FILLER                  PIC X(01) VALUE ':'.
002100     05  DTT-MINUTE               PIC 9(02).
002110     05  FILLER                  PIC X(01) VALUE ':'.
002120     05  DTT-SECOND               PIC 9(02).
002130 01  DATE-TIME-TEXT-ALL REDEFINES DATE-TIME-TEXT.
002140     05  DTT-FULL-TEXT            PIC X(19).
002150*---------------------------------------------------------------*
002160 01  WS-PRINT-FILE-STATUS-AREA.
002170     05  WS-PRINT-FILE-STATUS     PIC 99 VALUE ZERO.
002180         88  WS-PRINT-FILE-OK             VALUE 00.
002190     05  FILLER                  PIC X(04).
002200*---------------------------------------------------------------*
002210 COPY LOGFLD.
002220*---------------------------------------------------------------*
002230 COPY LOGACUM.
002240*---------------------------------------------------------------*
002250 COPY LOGFORM.
002260*---------------------------------------------------------------*
002270 LINKAGE SECTION.
002280*---------------------------------------------------------------*
002290 01  LK-ACTION-CODE               PIC X(06).
002300*---------------------------------------------------------------*
002310 01  LK-INPUT-LINE                PIC X(256).
002320 01  LK-INPUT-LINE-BYTES REDEFINES LK-INPUT-LINE.
002330     05  LK-INPUT-CHAR            PIC X OCCURS 256 TIMES.
002340*---------------------------------------------------------------*
002350* ALERT/RECOVERY RETURN - SET WHENEVER THIS CALL CAUSES AN ALERT
002360* LINE TO PRINT, OTHERWISE LEFT AT 'N'.  THE SELF TEST DRIVER
002370* READS THIS AFTER EVERY CALL INSTEAD OF RE-PARSING THE PRINT
002380* FILE.
002390*---------------------------------------------------------------*
002400 COPY LOGALRT.
002410*===============================================================*
002420 PROCEDURE DIVISION USING LK-ACTION-CODE, LK-INPUT-LINE,
002430     LK-ALERT-RETURN.
002440*---------------------------------------------------------------*
002450 0000-MAIN-PARAGRAPH.
002460*---------------------------------------------------------------*
002470     MOVE 'N' TO LK-ALERT-CODE.
002480     MOVE ZERO TO LK-ALERT-TIMESTAMP.
002490     MOVE ZERO TO LK-ALERT-HITS.
002500     EVALUATE LK-ACTION-CODE
002510         WHEN 'START'
002520             PERFORM 1000-PRINT-STARTUP-PARMS
002530         WHEN 'DETAIL'
002540             PERFORM 2000-VALIDATE-LOG-LINE
002550                 THRU 2990-PROCESS-DETAIL-EXIT
002560         WHEN 'FINISH'
002570             PERFORM 6000-FINISH-MONITOR
002580     END-EVALUATE.
002590     GOBACK.
002600*---------------------------------------------------------------*
002610 1000-PRINT-STARTUP-PARMS.
002620*---------------------------------------------------------------*
002630     PERFORM 1010-OPEN-PRINT-FILE.
002640     PERFORM 3300-RESET-STATISTICS-BLOCK.
002650     MOVE ZERO TO STAT-TS-COUNT.
002660     MOVE ZERO TO WIN-COUNT.
002670     MOVE ZERO TO WIN-TOTAL-HITS.
002680     MOVE ZERO TO WS-NOW-TS.
002690     SET NOT-IN-WARNING-STATE TO TRUE.
002700     PERFORM 1020-CLEAR-OOO-ENTRY
002710         VARYING OOO-INDEX FROM 1 BY 1
002720         UNTIL OOO-INDEX > 3.
002730     COMPUTE WS-CRITICAL-HITS = WS-CRITICAL-RATE * WS-WINDOW-SIZE.
002740     MOVE WS-STATS-SIZE TO NUM-EDIT-FIELD.
002750     PERFORM 8100-TRIM-NUMERIC-EDIT.
002760     MOVE SPACE TO OUT-LINE.
002770     STRING PARM-LABEL-1      DELIMITED BY SIZE
002780            NUM-EDIT-TEXT     DELIMITED BY SPACE
002790            PARM-LABEL-1-SUFFIX DELIMITED BY SIZE
002800            INTO OUT-LINE
002810     END-STRING.
002820     PERFORM 9100-WRITE-PRINT-LINE.
002830     MOVE WS-WINDOW-SIZE TO NUM-EDIT-FIELD.
002840     PERFORM 8100-TRIM-NUMERIC-EDIT.
002850     MOVE SPACE TO OUT-LINE.
002860     STRING PARM-LABEL-2      DELIMITED BY SIZE
002870            NUM-EDIT-TEXT     DELIMITED BY SPACE
002880            PARM-LABEL-2-SUFFIX DELIMITED BY SIZE
002890            INTO OUT-LINE
002900     END-STRING.
002910     PERFORM 9100-WRITE-PRINT-LINE.
002920     MOVE WS-CRITICAL-HITS TO NUM-EDIT-FIELD.
002930     PERFORM 8100-TRIM-NUMERIC-EDIT.
002940     MOVE SPACE TO OUT-LINE.
002950     STRING PARM-LABEL-3      DELIMITED BY SIZE
002960            NUM-EDIT-TEXT     DELIMITED BY SPACE
002970            PARM-LABEL-3-SUFFIX DELIMITED BY SIZE
002980            INTO OUT-LINE
002990     END-STRING.
003000     PERFORM 9100-WRITE-PRINT-LINE.
003010*---------------------------------------------------------------*
003020 1010-OPEN-PRINT-FILE.
003030*---------------------------------------------------------------*
003040     IF NOT PRINT-FILE-IS-OPEN
003050         OPEN OUTPUT MONITOR-PRINT-FILE
003060         SET PRINT-FILE-IS-OPEN TO TRUE
003070     END-IF.
003080*---------------------------------------------------------------*
003090 1020-CLEAR-OOO-ENTRY.
003100*---------------------------------------------------------------*
003110     MOVE ZERO TO OOO-TS (OOO-INDEX).
003120     MOVE ZERO TO OOO-HITS (OOO-INDEX).
003130*---------------------------------------------------------------*
003140 2000-VALIDATE-LOG-LINE.
003150*---------------------------------------------------------------*
003160     MOVE ZERO TO WS-COMMA-COUNT.
003170     INSPECT LK-INPUT-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.
003180     IF WS-COMMA-COUNT NOT = 6
003190         PERFORM 2010-PRINT-CORRUPTED-LINE
003200         GO TO 2990-PROCESS-DETAIL-EXIT
003210     END-IF.
003220     PERFORM 2100-BREAKOUT-LOG-LINE.
003230     MOVE SPACE TO WS-CONVERT-TEXT.
003240     MOVE LRF-DATE-TEXT TO WS-CONVERT-TEXT.
003250     PERFORM 2500-CONVERT-TEXT-TO-NUMBER.
003260     IF NOT WS-TEXT-IS-NUMERIC
003270         PERFORM 2010-PRINT-CORRUPTED-LINE
003280         GO TO 2990-PROCESS-DETAIL-EXIT
003290     END-IF.
003300     MOVE WS-NUMBER-ACCUM TO LRD-TIMESTAMP.
003310     MOVE SPACE TO WS-CONVERT-TEXT.
003320     MOVE LRF-STATUS-TEXT TO WS-CONVERT-TEXT.
003330     PERFORM 2500-CONVERT-TEXT-TO-NUMBER.
003340     IF WS-TEXT-IS-NUMERIC
003350         MOVE WS-NUMBER-ACCUM TO LRD-STATUS
003360     ELSE
003370         MOVE ZERO TO LRD-STATUS
003380     END-IF.
003390     MOVE SPACE TO WS-CONVERT-TEXT.
003400     MOVE LRF-BYTES-TEXT TO WS-CONVERT-TEXT.
003410     PERFORM 2500-CONVERT-TEXT-TO-NUMBER.
003420     IF WS-TEXT-IS-NUMERIC
003430         MOVE WS-NUMBER-ACCUM TO LRD-BYTES
003440     ELSE
003450         MOVE ZERO TO LRD-BYTES
003460     END-IF.
003470     PERFORM 2200-EXTRACT-SECTION.
003480     IF NOT WS-LINE-IS-VALID
003490         PERFORM 2010-PRINT-CORRUPTED-LINE
003500         GO TO 2990-PROCESS-DETAIL-EXIT
003510     END-IF.
003520     MOVE LRD-TIMESTAMP TO WS-CURRENT-TS.
003530     IF WS-CURRENT-TS > WS-NOW-TS
003540         MOVE WS-CURRENT-TS TO WS-NOW-TS
003550     END-IF.
003560     PERFORM 3100-STATISTICS-PRECHECK.
003570     PERFORM 3000-ACCUMULATE-SECTION-HIT.
003580     PERFORM 4000-UPDATE-TRAFFIC-WINDOW.
003590*---------------------------------------------------------------*
003600 2990-PROCESS-DETAIL-EXIT.
003610*---------------------------------------------------------------*
003620     EXIT.
003630*---------------------------------------------------------------*
003640 2010-PRINT-CORRUPTED-LINE.
003650*---------------------------------------------------------------*
003660     PERFORM 1010-OPEN-PRINT-FILE.
003670     MOVE ERROR-LINE-TEXT TO OUT-LINE.
003680     PERFORM 9100-WRITE-PRINT-LINE.
003690*---------------------------------------------------------------*
003700 2100-BREAKOUT-LOG-LINE.
003710*---------------------------------------------------------------*
003720     MOVE ZERO TO WS-LINE-LEN.
003730     PERFORM 2110-TEST-ONE-LINE-CHAR
003740         VARYING WS-SCAN-IDX FROM 1 BY 1
003750         UNTIL WS-SCAN-IDX > 256.
003760     MOVE SPACE TO WS-STRIPPED-LINE.
003770     IF WS-LINE-LEN > 2
003780         COMPUTE WS-STRIP-LEN = WS-LINE-LEN - 2
003790         MOVE LK-INPUT-LINE (2:WS-STRIP-LEN) TO WS-STRIPPED-LINE
003800     END-IF.
003810     UNSTRING WS-STRIPPED-LINE DELIMITED BY '","'
003820         INTO LRF-REMOTEHOST, LRF-RFC931, LRF-AUTHUSER,
003830              LRF-DATE-TEXT, LRF-REQUEST, LRF-STATUS-TEXT,
003840              LRF-BYTES-TEXT
003850     END-UNSTRING.
003860*---------------------------------------------------------------*
003870 2110-TEST-ONE-LINE-CHAR.
003880*---------------------------------------------------------------*
003890     IF LK-INPUT-CHAR (WS-SCAN-IDX) NOT = SPACE
003900         MOVE WS-SCAN-IDX TO WS-LINE-LEN
003910     END-IF.
003920*---------------------------------------------------------------*
003930 2200-EXTRACT-SECTION.
003940*---------------------------------------------------------------*
003950     MOVE 'Y' TO WS-LINE-VALID-SW.
003960     MOVE SPACE TO LRD-SECTION.
003970     MOVE ZERO TO WS-FOUND-POS.
003980     MOVE 'N' TO WS-FOUND-SW.
003990     PERFORM 2210-TEST-ONE-REQ-CHAR
004000         VARYING WS-SCAN-IDX FROM 1 BY 1
004010         UNTIL WS-SCAN-IDX > 64 OR WS-ITEM-FOUND.
004020     IF NOT WS-ITEM-FOUND
004030         MOVE 'N' TO WS-LINE-VALID-SW
004040     END-IF.
004050     IF WS-LINE-IS-VALID
004060         MOVE WS-FOUND-POS TO WS-SP1
004070         COMPUTE WS-ABS-IDX = WS-REQUEST-BASE + WS-SP1 + 1
004080         IF LRB-CHAR (WS-ABS-IDX) NOT = '/'
004090             MOVE 'N' TO WS-LINE-VALID-SW
004100         END-IF
004110     END-IF.
004120     IF WS-LINE-IS-VALID
004130         MOVE '/' TO LRD-SECTION (1:1)
004140         MOVE 1 TO WS-SECTION-LEN
004150         MOVE 'N' TO WS-SECTION-DONE-SW
004160         COMPUTE WS-START-IDX = WS-SP1 + 2
004170         PERFORM 2220-COLLECT-SECTION-CHARS
004180             VARYING WS-TEXT-IDX FROM WS-START-IDX BY 1
004190             UNTIL WS-TEXT-IDX > 64 OR WS-SECTION-DONE
004200         IF WS-SECTION-LEN < 2
004210             MOVE 'N' TO WS-LINE-VALID-SW
004220         END-IF
004230     END-IF.
004240     IF WS-LINE-IS-VALID
004250         MOVE ZERO TO WS-FOUND-POS
004260         MOVE 'N' TO WS-FOUND-SW
004270         COMPUTE WS-START-IDX = WS-SP1 + 1
004280         PERFORM 2230-TEST-ONE-SECOND-SPACE
004290             VARYING WS-SCAN-IDX FROM WS-START-IDX BY 1
004300             UNTIL WS-SCAN-IDX > 64 OR WS-ITEM-FOUND
004310         IF NOT WS-ITEM-FOUND
004320             MOVE 'N' TO WS-LINE-VALID-SW
004330         END-IF
004340     END-IF.
004350*---------------------------------------------------------------*
004360 2210-TEST-ONE-REQ-CHAR.
004370*---------------------------------------------------------------*
004380     COMPUTE WS-ABS-IDX = WS-REQUEST-BASE + WS-SCAN-IDX.
004390     IF LRB-CHAR (WS-ABS-IDX) = SPACE
004400         MOVE WS-SCAN-IDX TO WS-FOUND-POS
004410         MOVE 'Y' TO WS-FOUND-SW
004420     END-IF.
004430*---------------------------------------------------------------*
004440 2220-COLLECT-SECTION-CHARS.
004450*---------------------------------------------------------------*
004460     COMPUTE WS-ABS-IDX = WS-REQUEST-BASE + WS-TEXT-IDX.
004470     MOVE LRB-CHAR (WS-ABS-IDX) TO WS-ONE-CHAR.
004480     IF WS-SECTION-LEN >= 32
004490         MOVE 'Y' TO WS-SECTION-DONE-SW
004500     ELSE
004510         IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
004520             OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
004530             OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
004540             OR WS-ONE-CHAR = '_'
004550             ADD 1 TO WS-SECTION-LEN
004560             MOVE WS-ONE-CHAR TO LRD-SECTION (WS-SECTION-LEN:1)
004570         ELSE
004580             MOVE 'Y' TO WS-SECTION-DONE-SW
004590         END-IF
004600     END-IF.
004610*---------------------------------------------------------------*
004620 2230-TEST-ONE-SECOND-SPACE.
004630*---------------------------------------------------------------*
004640     COMPUTE WS-ABS-IDX = WS-REQUEST-BASE + WS-SCAN-IDX.
004650     IF LRB-CHAR (WS-ABS-IDX) = SPACE
004660         MOVE WS-SCAN-IDX TO WS-FOUND-POS
004670         MOVE 'Y' TO WS-FOUND-SW
004680     END-IF.
004690*---------------------------------------------------------------*
004700 2500-CONVERT-TEXT-TO-NUMBER.
004710*---------------------------------------------------------------*
004720     MOVE 'Y' TO WS-TEXT-VALID-SW.
004730     MOVE ZERO TO WS-NUMBER-ACCUM.
004740     PERFORM 2510-FIND-TEXT-LENGTH.
004750     IF WS-TEXT-LEN = 0
004760         MOVE 'N' TO WS-TEXT-VALID-SW
004770     ELSE
004780         PERFORM 2520-CONVERT-ONE-CHAR
004790             VARYING WS-TEXT-IDX FROM 1 BY 1
004800             UNTIL WS-TEXT-IDX > WS-TEXT-LEN
004810                 OR NOT WS-TEXT-IS-NUMERIC
004820     END-IF.
004830*---------------------------------------------------------------*
004840 2510-FIND-TEXT-LENGTH.
004850*---------------------------------------------------------------*
004860     MOVE ZERO TO WS-FOUND-POS.
004870     MOVE 'N' TO WS-FOUND-SW.
004880     PERFORM 2511-TEST-ONE-LENGTH-CHAR
004890         VARYING WS-TEXT-IDX FROM 1 BY 1
004900         UNTIL WS-TEXT-IDX > 10 OR WS-ITEM-FOUND.
004910     IF WS-ITEM-FOUND
004920         COMPUTE WS-TEXT-LEN = WS-FOUND-POS - 1
004930     ELSE
004940         MOVE 10 TO WS-TEXT-LEN
004950     END-IF.
004960*---------------------------------------------------------------*
004970 2511-TEST-ONE-LENGTH-CHAR.
004980*---------------------------------------------------------------*
004990     IF WS-CONVERT-CHAR (WS-TEXT-IDX) = SPACE
005000         MOVE WS-TEXT-IDX TO WS-FOUND-POS
005010         MOVE 'Y' TO WS-FOUND-SW
005020     END-IF.
005030*---------------------------------------------------------------*
005040 2520-CONVERT-ONE-CHAR.
005050*---------------------------------------------------------------*
005060     MOVE WS-CONVERT-CHAR (WS-TEXT-IDX) TO WS-ONE-CHAR.
005070     IF WS-ONE-CHAR NOT NUMERIC
005080         MOVE 'N' TO WS-TEXT-VALID-SW
005090     ELSE
005100         COMPUTE WS-NUMBER-ACCUM =
005110             (WS-NUMBER-ACCUM * 10) + WS-ONE-DIGIT
005120     END-IF.
005130*---------------------------------------------------------------*
005140 3000-ACCUMULATE-SECTION-HIT.
005150*---------------------------------------------------------------*
005160     SET STAT-INDEX TO 1.
005170     SEARCH STAT-TABLE
005180         AT END
005190             CONTINUE
005200         WHEN STAT-SECTION (STAT-INDEX) = LRD-SECTION
005210             ADD 1 TO STAT-HITS (STAT-INDEX)
005220         WHEN STAT-SECTION (STAT-INDEX) = SPACE
005230             MOVE LRD-SECTION TO STAT-SECTION (STAT-INDEX)
005240             MOVE 1 TO STAT-HITS (STAT-INDEX)
005250             ADD 1 TO STAT-COUNT
005260     END-SEARCH.
005270*---------------------------------------------------------------*
005280 3100-STATISTICS-PRECHECK.
005290*---------------------------------------------------------------*
005300     MOVE 'N' TO WS-FOUND-SW.
005310     SET STAT-TS-INDEX TO 1.
005320     SEARCH STAT-TS-TABLE
005330         AT END
005340             CONTINUE
005350         WHEN STAT-TS-INDEX > STAT-TS-COUNT
005360             CONTINUE
005370         WHEN STAT-TS-ENTRY (STAT-TS-INDEX) = WS-CURRENT-TS
005380             MOVE 'Y' TO WS-FOUND-SW
005390     END-SEARCH.
005400     IF NOT WS-ITEM-FOUND AND STAT-TS-COUNT = WS-STATS-SIZE
005410         PERFORM 3200-PRINT-STATISTICS-REPORT
005420         PERFORM 3300-RESET-STATISTICS-BLOCK
005430     END-IF.
005440     IF NOT WS-ITEM-FOUND
005450         ADD 1 TO STAT-TS-COUNT
005460         MOVE WS-CURRENT-TS TO STAT-TS-ENTRY (STAT-TS-COUNT)
005470     END-IF.
005480*---------------------------------------------------------------*
005490 3200-PRINT-STATISTICS-REPORT.
005500*---------------------------------------------------------------*
005510     PERFORM 1010-OPEN-PRINT-FILE.
005520     MOVE WS-NOW-TS TO WS-EPOCH-INPUT.
005530     PERFORM 7000-CONVERT-EPOCH-TO-TEXT.
005540     MOVE SPACE TO OUT-LINE.
005550     STRING STATS-HDR-PREFIX   DELIMITED BY SIZE
005560            DTT-FULL-TEXT      DELIMITED BY SIZE
005570            REPORT-HDR-SUFFIX  DELIMITED BY SIZE
005580            INTO OUT-LINE
005590     END-STRING.
005600     PERFORM 9100-WRITE-PRINT-LINE.
005610     PERFORM 3220-PRINT-STAT-DETAIL-LINES.
005620*---------------------------------------------------------------*
005630 3210-PRINT-INSTANT-REPORT.
005640*---------------------------------------------------------------*
005650     PERFORM 1010-OPEN-PRINT-FILE.
005660     MOVE WS-NOW-TS TO WS-EPOCH-INPUT.
005670     PERFORM 7000-CONVERT-EPOCH-TO-TEXT.
005680     MOVE SPACE TO OUT-LINE.
005690     STRING INSTANT-HDR-PREFIX DELIMITED BY SIZE
005700            DTT-FULL-TEXT      DELIMITED BY SIZE
005710            REPORT-HDR-SUFFIX  DELIMITED BY SIZE
005720            INTO OUT-LINE
005730     END-STRING.
005740     PERFORM 9100-WRITE-PRINT-LINE.
005750     PERFORM 3220-PRINT-STAT-DETAIL-LINES.
005760*---------------------------------------------------------------*
005770 3220-PRINT-STAT-DETAIL-LINES.
005780*---------------------------------------------------------------*
005790     PERFORM 3221-PRINT-ONE-DETAIL-LINE
005800         VARYING STAT-INDEX FROM 1 BY 1
005810         UNTIL STAT-INDEX > STAT-COUNT.
005820*---------------------------------------------------------------*
005830 3221-PRINT-ONE-DETAIL-LINE.
005840*---------------------------------------------------------------*
005850     MOVE STAT-HITS (STAT-INDEX) TO NUM-EDIT-FIELD.
005860     PERFORM 8100-TRIM-NUMERIC-EDIT.
005870     MOVE SPACE TO OUT-LINE.
005880     STRING DETAIL-LABEL-1             DELIMITED BY SIZE
005890            STAT-SECTION (STAT-INDEX)  DELIMITED BY SPACE
005900            DETAIL-LABEL-2             DELIMITED BY SIZE
005910            NUM-EDIT-TEXT              DELIMITED BY SPACE
005920            INTO OUT-LINE
005930     END-STRING.
005940     PERFORM 9100-WRITE-PRINT-LINE.
005950*---------------------------------------------------------------*
005960 3300-RESET-STATISTICS-BLOCK.
005970*---------------------------------------------------------------*
005980     PERFORM 3310-CLEAR-STAT-ENTRY
005990         VARYING STAT-INDEX FROM 1 BY 1
006000         UNTIL STAT-INDEX > STAT-COUNT.
006010     MOVE ZERO TO STAT-COUNT.
006020     MOVE ZERO TO STAT-TS-COUNT.
006030*---------------------------------------------------------------*
006040 3310-CLEAR-STAT-ENTRY.
006050*---------------------------------------------------------------*
006060     MOVE SPACE TO STAT-SECTION (STAT-INDEX).
006070     MOVE ZERO TO STAT-HITS (STAT-INDEX).
006080*---------------------------------------------------------------*
006090 4000-UPDATE-TRAFFIC-WINDOW.
006100*---------------------------------------------------------------*
006110     PERFORM 4100-INSERT-WINDOW-ENTRY.
006120     PERFORM 4300-SHRINK-WINDOW.
006130     IF NOT IN-WARNING-STATE
006140         AND WS-CURRENT-TS NOT = WIN-TS (WIN-COUNT)
006150         PERFORM 4400-DISORDER-RECHECK
006160     END-IF.
006170     MOVE WIN-TS (WIN-COUNT) TO WS-ALERT-T.
006180     MOVE WIN-TOTAL-HITS TO WS-ALERT-H.
006190     PERFORM 5000-APPLY-ALERT-RULE.
006200*---------------------------------------------------------------*
006210 4100-INSERT-WINDOW-ENTRY.
006220*---------------------------------------------------------------*
006230     PERFORM 4110-FIND-INSERT-POSITION.
006240     IF WS-ITEM-FOUND
006250         ADD 1 TO WIN-HITS (WS-INSERT-POS)
006260     ELSE
006270         PERFORM 4120-SHIFT-WINDOW-ENTRIES
006280         ADD 1 TO WIN-COUNT
006290         MOVE WS-CURRENT-TS TO WIN-TS (WS-INSERT-POS)
006300         MOVE 1 TO WIN-HITS (WS-INSERT-POS)
006310     END-IF.
006320     ADD 1 TO WIN-TOTAL-HITS.
006330*---------------------------------------------------------------*
006340 4110-FIND-INSERT-POSITION.
006350*---------------------------------------------------------------*
006360     MOVE 'N' TO WS-FOUND-SW.
006370     COMPUTE WS-INSERT-POS = WIN-COUNT + 1.
006380     PERFORM 4111-TEST-ONE-WINDOW-SLOT
006390         VARYING WIN-INDEX FROM 1 BY 1
006400         UNTIL WIN-INDEX > WIN-COUNT
006410             OR WS-INSERT-POS NOT = WIN-COUNT + 1.
006420*---------------------------------------------------------------*
006430 4111-TEST-ONE-WINDOW-SLOT.
006440*---------------------------------------------------------------*
006450     IF WIN-TS (WIN-INDEX) = WS-CURRENT-TS
006460         MOVE WIN-INDEX TO WS-INSERT-POS
006470         MOVE 'Y' TO WS-FOUND-SW
006480     ELSE
006490         IF WIN-TS (WIN-INDEX) > WS-CURRENT-TS
006500             MOVE WIN-INDEX TO WS-INSERT-POS
006510         END-IF
006520     END-IF.
006530*---------------------------------------------------------------*
006540 4120-SHIFT-WINDOW-ENTRIES.
006550*---------------------------------------------------------------*
006560     PERFORM 4121-SHIFT-ONE-WINDOW-SLOT
006570         VARYING WS-SHIFT-IDX FROM WIN-COUNT BY -1
006580         UNTIL WS-SHIFT-IDX < WS-INSERT-POS.
006590*---------------------------------------------------------------*
006600 4121-SHIFT-ONE-WINDOW-SLOT.
006610*---------------------------------------------------------------*
006620     MOVE WIN-TS (WS-SHIFT-IDX) TO WIN-TS (WS-SHIFT-IDX + 1).
006630     MOVE WIN-HITS (WS-SHIFT-IDX) TO WIN-HITS (WS-SHIFT-IDX + 1).
006640*---------------------------------------------------------------*
006650 4300-SHRINK-WINDOW.
006660*---------------------------------------------------------------*
006670     PERFORM 4310-SHRINK-ONE-ENTRY
006680         UNTIL WIN-COUNT = 0
006690             OR (WIN-TS (WIN-COUNT) - WIN-TS (1))
006700                 <= WS-WINDOW-SIZE - 1.
006710*---------------------------------------------------------------*
006720 4310-SHRINK-ONE-ENTRY.
006730*---------------------------------------------------------------*
006740     PERFORM 4320-APPEND-TO-OOO-BUFFER.
006750     SUBTRACT WIN-HITS (1) FROM WIN-TOTAL-HITS.
006760     PERFORM 4330-REMOVE-FIRST-WINDOW-ENTRY.
006770*---------------------------------------------------------------*
006780 4320-APPEND-TO-OOO-BUFFER.
006790*---------------------------------------------------------------*
006800     PERFORM 4321-SHIFT-OOO-ENTRIES.
006810     MOVE WIN-TS (1) TO OOO-TS (3).
006820     MOVE WIN-HITS (1) TO OOO-HITS (3).
006830*---------------------------------------------------------------*
006840 4321-SHIFT-OOO-ENTRIES.
006850*---------------------------------------------------------------*
006860     MOVE OOO-TS (2) TO OOO-TS (1).
006870     MOVE OOO-HITS (2) TO OOO-HITS (1).
006880     MOVE OOO-TS (3) TO OOO-TS (2).
006890     MOVE OOO-HITS (3) TO OOO-HITS (2).
006900*---------------------------------------------------------------*
006910 4330-REMOVE-FIRST-WINDOW-ENTRY.
006920*---------------------------------------------------------------*
006930     PERFORM 4331-SHIFT-WINDOW-LEFT
006940         VARYING WS-SHIFT-IDX FROM 1 BY 1
006950         UNTIL WS-SHIFT-IDX >= WIN-COUNT.
006960     SUBTRACT 1 FROM WIN-COUNT.
006970*---------------------------------------------------------------*
006980 4331-SHIFT-WINDOW-LEFT.
006990*---------------------------------------------------------------*
007000     MOVE WIN-TS (WS-SHIFT-IDX + 1) TO WIN-TS (WS-SHIFT-IDX).
007010     MOVE WIN-HITS (WS-SHIFT-IDX + 1) TO WIN-HITS (WS-SHIFT-IDX).
007020*---------------------------------------------------------------*
007030 4400-DISORDER-RECHECK.
007040*---------------------------------------------------------------*
007050     MOVE ZERO TO WS-DISORDER-POS.
007060     MOVE 'N' TO WS-FOUND-SW.
007070     PERFORM 4410-FIND-DISORDER-START
007080         VARYING WIN-INDEX FROM 1 BY 1
007090         UNTIL WIN-INDEX > WIN-COUNT OR WS-ITEM-FOUND.
007100     IF WS-ITEM-FOUND
007110         PERFORM 4420-DISORDER-CHECK-ONE
007120             VARYING WIN-INDEX FROM WS-DISORDER-POS BY 1
007130             UNTIL WIN-INDEX >= WIN-COUNT
007140     END-IF.
007150*---------------------------------------------------------------*
007160 4410-FIND-DISORDER-START.
007170*---------------------------------------------------------------*
007180     IF WIN-TS (WIN-INDEX) = WS-CURRENT-TS
007190         MOVE WIN-INDEX TO WS-DISORDER-POS
007200         MOVE 'Y' TO WS-FOUND-SW
007210     END-IF.
007220*---------------------------------------------------------------*
007230 4420-DISORDER-CHECK-ONE.
007240*---------------------------------------------------------------*
007250     MOVE WIN-TS (WIN-INDEX) TO WS-DISORDER-T.
007260     MOVE ZERO TO WS-OOO-MATCH-POS.
007270     PERFORM 4421-OOO-SCAN-ONE
007280         VARYING OOO-INDEX FROM 1 BY 1
007290         UNTIL OOO-INDEX > 3 OR WS-OOO-MATCH-POS NOT = 0.
007300     IF WS-OOO-MATCH-POS NOT = 0
007310         PERFORM 4422-COMPUTE-CANDIDATE-HITS
007320         MOVE WS-DISORDER-T TO WS-ALERT-T
007330         MOVE WS-CANDIDATE-HITS TO WS-ALERT-H
007340         PERFORM 5000-APPLY-ALERT-RULE
007350     END-IF.
007360*---------------------------------------------------------------*
007370 4421-OOO-SCAN-ONE.
007380*---------------------------------------------------------------*
007390     IF WS-DISORDER-T > OOO-TS (OOO-INDEX)
007400         COMPUTE WS-DIFF-WORK =
007410             WS-DISORDER-T - OOO-TS (OOO-INDEX)
007420         IF WS-DIFF-WORK < WS-WINDOW-SIZE
007430             MOVE OOO-INDEX TO WS-OOO-MATCH-POS
007440         END-IF
007450     END-IF.
007460*---------------------------------------------------------------*
007470 4422-COMPUTE-CANDIDATE-HITS.
007480*---------------------------------------------------------------*
007490     COMPUTE WS-START-IDX = WIN-INDEX + 1.
007500     MOVE ZERO TO WS-SUM-AFTER.
007510     PERFORM 4423-SUM-HITS-AFTER
007520         VARYING WS-SHIFT-IDX FROM WS-START-IDX BY 1
007530         UNTIL WS-SHIFT-IDX > WIN-COUNT.
007540     MOVE ZERO TO WS-SUM-OOO.
007550     PERFORM 4424-SUM-OOO-HITS
007560         VARYING OOO-INDEX FROM WS-OOO-MATCH-POS BY 1
007570         UNTIL OOO-INDEX > 3.
007580     COMPUTE WS-CANDIDATE-HITS =
007590         WIN-TOTAL-HITS - WS-SUM-AFTER + WS-SUM-OOO.
007600*---------------------------------------------------------------*
007610 4423-SUM-HITS-AFTER.
007620*---------------------------------------------------------------*
007630     ADD WIN-HITS (WS-SHIFT-IDX) TO WS-SUM-AFTER.
007640*---------------------------------------------------------------*
007650 4424-SUM-OOO-HITS.
007660*---------------------------------------------------------------*
007670     ADD OOO-HITS (OOO-INDEX) TO WS-SUM-OOO.
007680*---------------------------------------------------------------*
007690 5000-APPLY-ALERT-RULE.
007700*---------------------------------------------------------------*
007710     IF NOT IN-WARNING-STATE AND WS-ALERT-H > WS-CRITICAL-HITS
007720         SET IN-WARNING-STATE TO TRUE
007730         PERFORM 5100-PRINT-HIGH-TRAFFIC-LINE
007740     ELSE
007750         IF IN-WARNING-STATE AND WS-ALERT-H NOT > WS-CRITICAL-HITS
007760             SET NOT-IN-WARNING-STATE TO TRUE
007770             PERFORM 5200-PRINT-TRAFFIC-DROPS-LINE
007780         END-IF
007790     END-IF.
007800*---------------------------------------------------------------*
007810 5100-PRINT-HIGH-TRAFFIC-LINE.
007820*---------------------------------------------------------------*
007830     PERFORM 1010-OPEN-PRINT-FILE.
007840     MOVE WS-ALERT-H TO NUM-EDIT-FIELD.
007850     PERFORM 8100-TRIM-NUMERIC-EDIT.
007860     MOVE WS-ALERT-T TO WS-EPOCH-INPUT.
007870     PERFORM 7000-CONVERT-EPOCH-TO-TEXT.
007880     MOVE SPACE TO OUT-LINE.
007890     STRING HIGH-TRAFFIC-LABEL   DELIMITED BY SIZE
007900            NUM-EDIT-TEXT        DELIMITED BY SPACE
007910            ALERT-AT-LABEL       DELIMITED BY SIZE
007920            DTT-FULL-TEXT        DELIMITED BY SIZE
007930            INTO OUT-LINE
007940     END-STRING.
007950     PERFORM 9100-WRITE-PRINT-LINE.
007960     MOVE 'H' TO LK-ALERT-CODE.
007970     MOVE WS-ALERT-T TO LK-ALERT-TIMESTAMP.
007980     MOVE WS-ALERT-H TO LK-ALERT-HITS.
007990*---------------------------------------------------------------*
008000 5200-PRINT-TRAFFIC-DROPS-LINE.
008010*---------------------------------------------------------------*
008020     PERFORM 1010-OPEN-PRINT-FILE.
008030     MOVE WS-ALERT-H TO NUM-EDIT-FIELD.
008040     PERFORM 8100-TRIM-NUMERIC-EDIT.
008050     MOVE WS-ALERT-T TO WS-EPOCH-INPUT.
008060     PERFORM 7000-CONVERT-EPOCH-TO-TEXT.
008070     MOVE SPACE TO OUT-LINE.
008080     STRING TRAFFIC-DROPS-LABEL  DELIMITED BY SIZE
008090            NUM-EDIT-TEXT        DELIMITED BY SPACE
008100            ALERT-AT-LABEL       DELIMITED BY SIZE
008110            DTT-FULL-TEXT        DELIMITED BY SIZE
008120            INTO OUT-LINE
008130     END-STRING.
008140     PERFORM 9100-WRITE-PRINT-LINE.
008150     MOVE 'D' TO LK-ALERT-CODE.
008160     MOVE WS-ALERT-T TO LK-ALERT-TIMESTAMP.
008170     MOVE WS-ALERT-H TO LK-ALERT-HITS.
008180*---------------------------------------------------------------*
008190 6000-FINISH-MONITOR.
008200*---------------------------------------------------------------*
008210     PERFORM 3210-PRINT-INSTANT-REPORT.
008220     IF PRINT-FILE-IS-OPEN
008230         CLOSE MONITOR-PRINT-FILE
008240         MOVE 'N' TO PRINT-FILE-OPEN-SW
008250     END-IF.
008260*---------------------------------------------------------------*
008270* EPOCH SECOND TO UTC DATE-TIME - HOWARD HINNANT'S CIVIL-FROM-
008280* DAYS CALENDAR ALGORITHM, CARRIED OUT ENTIRELY IN INTEGER
008290* DIVIDE/COMPUTE ARITHMETIC SO NO INTRINSIC FUNCTION IS NEEDED.
008300*---------------------------------------------------------------*
008310 7000-CONVERT-EPOCH-TO-TEXT.
008320*---------------------------------------------------------------*
008330     DIVIDE WS-EPOCH-INPUT BY 86400
008340         GIVING WS-EPOCH-DAYS
008350         REMAINDER WS-EPOCH-SECS-OF-DAY.
008360     COMPUTE WS-EPOCH-Z = WS-EPOCH-DAYS + 719468.
008370     COMPUTE WS-EPOCH-ERA = WS-EPOCH-Z / 146097.
008380     COMPUTE WS-EPOCH-DOE =
008390         WS-EPOCH-Z - (WS-EPOCH-ERA * 146097).
008400     COMPUTE WS-EPOCH-YOE =
008410         (WS-EPOCH-DOE - (WS-EPOCH-DOE / 1460)
008420             + (WS-EPOCH-DOE / 36524)
008430             - (WS-EPOCH-DOE / 146096)) / 365.
008440     COMPUTE WS-EPOCH-YEAR =
008450         WS-EPOCH-YOE + (WS-EPOCH-ERA * 400).
008460     COMPUTE WS-EPOCH-DOY =
008470         WS-EPOCH-DOE - ((365 * WS-EPOCH-YOE)
008480             + (WS-EPOCH-YOE / 4) - (WS-EPOCH-YOE / 100)).
008490     COMPUTE WS-EPOCH-MP = ((5 * WS-EPOCH-DOY) + 2) / 153.
008500     COMPUTE WS-EPOCH-DAY-OF-MO =
008510         WS-EPOCH-DOY - (((153 * WS-EPOCH-MP) + 2) / 5) + 1.
008520     IF WS-EPOCH-MP < 10
008530         COMPUTE WS-EPOCH-MONTH = WS-EPOCH-MP + 3
008540     ELSE
008550         COMPUTE WS-EPOCH-MONTH = WS-EPOCH-MP - 9
008560     END-IF.
008570     IF WS-EPOCH-MONTH <= 2
008580         ADD 1 TO WS-EPOCH-YEAR
008590     END-IF.
008600     DIVIDE WS-EPOCH-SECS-OF-DAY BY 3600
008610         GIVING WS-EPOCH-HOUR
008620         REMAINDER WS-EPOCH-REM1.
008630     DIVIDE WS-EPOCH-REM1 BY 60
008640         GIVING WS-EPOCH-MIN
008650         REMAINDER WS-EPOCH-SEC.
008660     MOVE WS-EPOCH-YEAR TO DTT-YEAR.
008670     MOVE WS-EPOCH-MONTH TO DTT-MONTH.
008680     MOVE WS-EPOCH-DAY-OF-MO TO DTT-DAY.
008690     MOVE WS-EPOCH-HOUR TO DTT-HOUR.
008700     MOVE WS-EPOCH-MIN TO DTT-MINUTE.
008710     MOVE WS-EPOCH-SEC TO DTT-SECOND.
008720*---------------------------------------------------------------*
008730 8100-TRIM-NUMERIC-EDIT.
008740*---------------------------------------------------------------*
008750     MOVE ZERO TO WS-EDIT-START.
008760     PERFORM 8110-FIND-EDIT-START
008770         VARYING WS-SCAN-IDX FROM 1 BY 1
008780         UNTIL WS-SCAN-IDX > 9 OR WS-EDIT-START NOT = 0.
008790     IF WS-EDIT-START = 0
008800         MOVE 9 TO WS-EDIT-START
008810     END-IF.
008820     MOVE SPACE TO NUM-EDIT-TEXT.
008830     COMPUTE WS-TEXT-LEN = 10 - WS-EDIT-START.
008840     MOVE NUM-EDIT-FIELD (WS-EDIT-START:WS-TEXT-LEN)
008850         TO NUM-EDIT-TEXT.
008860*---------------------------------------------------------------*
008870 8110-FIND-EDIT-START.
008880*---------------------------------------------------------------*
008890     IF NUM-EDIT-CHAR (WS-SCAN-IDX) NOT = SPACE
008900         MOVE WS-SCAN-IDX TO WS-EDIT-START
008910     END-IF.
008920*---------------------------------------------------------------*
008930 9100-WRITE-PRINT-LINE.
008940*---------------------------------------------------------------*
008950     MOVE OUT-LINE TO MPR-LINE-TEXT.
008960     WRITE MONITOR-PRINT-RECORD.
