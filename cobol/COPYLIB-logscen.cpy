000100*---------------------------------------------------------------*
000110* COPY MEMBER:   LOGSCEN
000120* PURPOSE:       LINKAGE TABLE PASSED TO LOGGEN - THE LIST OF
000130*                (TIMESTAMP, HIT-COUNT) CONFIGURATIONS TO WRITE.
000140*                BUILT BY LOGTEST, ONE SCENARIO AT A TIME, AND
000150*                RECEIVED BY LOGGEN ON THE CALL 'LOGGEN' USING
000160*                STATEMENT.
000170*
000180* MAINTENENCE LOG
000190* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000200* --------- ------------  ---------------------------------------
000210* 03/09/98 R SUTTON       CREATED - TICKET WEB-0118.
000220*---------------------------------------------------------------*
000230 01  SCENARIO-CONFIG.
000240     05  SCEN-ENTRY-COUNT          PIC 9(02) COMP.
000250     05  SCEN-ENTRY-TABLE OCCURS 1 TO 10 TIMES
000260                     DEPENDING ON SCEN-ENTRY-COUNT
000270                     INDEXED BY SCEN-INDEX.
000280         10  SCEN-TIMESTAMP        PIC 9(10) COMP.
000290         10  SCEN-HIT-COUNT        PIC 9(09) COMP.
