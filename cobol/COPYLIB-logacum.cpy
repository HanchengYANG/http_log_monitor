000100*---------------------------------------------------------------*
000110* COPY MEMBER:   LOGACUM
000120* PURPOSE:       THE IN-MEMORY TABLES LOGCORE MAINTAINS ACROSS
000130*                THE LIFE OF THE RUN - THE URL-SECTION HIT
000140*                TABLE AND THE DISTINCT-SECOND SET FOR THE
000150*                CURRENT STATISTICS BLOCK, THE SLIDING TRAFFIC
000160*                WINDOW, AND THE OUT-OF-ORDER (OOO) FIFO.
000170*
000180* MAINTENENCE LOG
000190* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000200* --------- ------------  ---------------------------------------
000210* 03/02/98 R SUTTON       CREATED - TICKET WEB-0118.
000220* 08/19/99 R SUTTON       Y2K REVIEW - ALL DATE/TIME FIELDS IN
000230*                         THIS MEMBER ARE ELAPSED-SECOND COUNTS,
000240*                         NOT CALENDAR DATES. NO CHANGE REQUIRED.
000250*---------------------------------------------------------------*
000260 01  SECTION-STATISTICS-TABLE.
000270     05  STAT-COUNT                PIC 9(04) COMP VALUE ZERO.
000280     05  STAT-TABLE OCCURS 100 TIMES
000290                     INDEXED BY STAT-INDEX.
000300         10  STAT-SECTION          PIC X(32)  VALUE SPACE.
000310         10  STAT-HITS             PIC 9(09) COMP VALUE ZERO.
000320     05  FILLER                   PIC X(04).
000330*---------------------------------------------------------------*
000340 01  STATISTICS-TIMESTAMP-SET.
000350     05  STAT-TS-COUNT             PIC 9(04) COMP VALUE ZERO.
000360     05  STAT-TS-TABLE OCCURS 50 TIMES
000370                     INDEXED BY STAT-TS-INDEX.
000380         10  STAT-TS-ENTRY         PIC 9(10) COMP VALUE ZERO.
000390     05  FILLER                   PIC X(04).
000400*---------------------------------------------------------------*
000410 01  TRAFFIC-WINDOW-TABLE.
000420     05  WIN-COUNT                 PIC 9(04) COMP VALUE ZERO.
000430     05  WIN-TOTAL-HITS            PIC 9(09) COMP VALUE ZERO.
000440     05  WIN-TABLE OCCURS 150 TIMES
000450                     INDEXED BY WIN-INDEX.
000460         10  WIN-TS                PIC 9(10) COMP VALUE ZERO.
000470         10  WIN-HITS              PIC 9(09) COMP VALUE ZERO.
000480     05  FILLER                   PIC X(04).
000490*---------------------------------------------------------------*
000500* THE OUT-OF-ORDER BUFFER IS A FIXED 3-SLOT SHIFT REGISTER OF
000510* ENTRIES EVICTED FROM THE FRONT OF THE WINDOW.  IT IS ALWAYS
000520* FULL - AT PROGRAM START ALL THREE SLOTS HOLD THE DUMMY ENTRY
000530* (0,0), AND EVERY SHRINK OF THE WINDOW SHIFTS SLOT 1 OUT AND
000540* APPENDS THE EVICTED ENTRY AT SLOT 3, WHETHER OR NOT THE
000550* BUFFER HAS EVER HELD A REAL ENTRY.
000560*---------------------------------------------------------------*
000570 01  OUT-OF-ORDER-BUFFER.
000580     05  OOO-TABLE OCCURS 3 TIMES
000590                     INDEXED BY OOO-INDEX.
000600         10  OOO-TS                PIC 9(10) COMP VALUE ZERO.
000610         10  OOO-HITS              PIC 9(09) COMP VALUE ZERO.
000620     05  FILLER                   PIC X(04).
000630*---------------------------------------------------------------*
000640 01  MONITOR-SWITCHES.
000650     05  WARNING-STATE-SW          PIC X(01) VALUE 'N'.
000660         88  IN-WARNING-STATE              VALUE 'Y'.
000670         88  NOT-IN-WARNING-STATE          VALUE 'N'.
000680     05  PRINT-FILE-OPEN-SW        PIC X(01) VALUE 'N'.
000690         88  PRINT-FILE-IS-OPEN            VALUE 'Y'.
000700     05  FILLER                   PIC X(04).
