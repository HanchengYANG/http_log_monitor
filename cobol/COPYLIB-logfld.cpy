000100*---------------------------------------------------------------*
000110* COPY MEMBER:   LOGFLD
000120* PURPOSE:       ONE ACCESS-LOG RECORD, BROKEN OUT FROM THE
000130*                QUOTED CSV LINE, PLUS THE FIELDS DERIVED FROM
000140*                IT (NUMERIC TIMESTAMP, STATUS, BYTES, AND THE
000150*                URL SECTION KEY PULLED OUT OF THE REQUEST).
000160*
000170* MAINTENENCE LOG
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000190* --------- ------------  ---------------------------------------
000200* 03/02/98 R SUTTON       CREATED - TICKET WEB-0118, NEW HTTP
000210*                         ACCESS LOG MONITOR FOR THE WEB TEAM.
000220*---------------------------------------------------------------*
000230 01  LOG-RECORD-FIELDS.
000240     05  LRF-REMOTEHOST            PIC X(15).
000250     05  LRF-RFC931                PIC X(08).
000260     05  LRF-AUTHUSER              PIC X(08).
000270     05  LRF-DATE-TEXT             PIC X(10).
000280     05  LRF-REQUEST               PIC X(64).
000290     05  LRF-STATUS-TEXT           PIC X(03).
000300     05  LRF-BYTES-TEXT            PIC X(07).
000310     05  FILLER                   PIC X(05).
000320*---------------------------------------------------------------*
000330* ALTERNATE BYTE VIEW OF THE BROKEN-OUT FIELDS - LOGCORE WALKS
000340* THIS ONE CHARACTER AT A TIME TO PULL THE URL SECTION KEY OUT
000350* OF THE REQUEST FIELD WITHOUT AN INTRINSIC STRING FUNCTION.
000360*---------------------------------------------------------------*
000370 01  LOG-RECORD-BYTES REDEFINES LOG-RECORD-FIELDS.
000380     05  LRB-CHAR                 PIC X OCCURS 120 TIMES.
000390*---------------------------------------------------------------*
000400 01  LOG-RECORD-DERIVED.
000410     05  LRD-TIMESTAMP             PIC 9(10) COMP.
000420     05  LRD-STATUS                PIC 9(03) COMP.
000430     05  LRD-BYTES                 PIC 9(07) COMP.
000440     05  LRD-SECTION               PIC X(32).
000450     05  FILLER                   PIC X(08).
