000100*---------------------------------------------------------------*
000110* COPY MEMBER:   LOGFORM
000120* PURPOSE:       LITERAL TEXT AND SCRATCH AREAS FOR LOGCORE'S
000130*                SYSOUT LINES - STARTUP PARAMETERS, STATISTICS
000140*                REPORT HEADER/DETAIL, ALERT LINES, AND THE
000150*                CORRUPTED-RECORD ERROR LINE.
000160*
000170* MAINTENENCE LOG
000180* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000190* --------- ------------  ---------------------------------------
000200* 03/02/98 R SUTTON       CREATED - TICKET WEB-0118.
000210*---------------------------------------------------------------*
000220 01  PARM-LABELS.
000230     05  PARM-LABEL-1             PIC X(17)
000240                                  VALUE 'Statistics size: '.
000250     05  PARM-LABEL-1-SUFFIX      PIC X(08) VALUE ' seconds'.
000260     05  PARM-LABEL-2             PIC X(25)
000270                                  VALUE 'Traffic monitoring size: '.
000280     05  PARM-LABEL-2-SUFFIX      PIC X(08) VALUE ' seconds'.
000290     05  PARM-LABEL-3             PIC X(34)
000300                             VALUE 'Critical traffic monitoring hits: '.
000310     05  PARM-LABEL-3-SUFFIX      PIC X(09) VALUE ' hits/sec'.
000320     05  FILLER                  PIC X(04).
000330*---------------------------------------------------------------*
000340 01  REPORT-LABELS.
000350     05  STATS-HDR-PREFIX         PIC X(25)
000360                                  VALUE '====Statistics report at '.
000370     05  INSTANT-HDR-PREFIX       PIC X(33)
000380                           VALUE '====Instant statistics report at '.
000390     05  REPORT-HDR-SUFFIX        PIC X(04) VALUE '===='.
000400     05  DETAIL-LABEL-1           PIC X(09) VALUE 'Section: '.
000410     05  DETAIL-LABEL-2           PIC X(07) VALUE ' hits: '.
000420     05  FILLER                  PIC X(04).
000430*---------------------------------------------------------------*
000440 01  ALERT-LABELS.
000450     05  HIGH-TRAFFIC-LABEL       PIC X(18)
000460                                  VALUE 'High traffic hits '.
000470     05  TRAFFIC-DROPS-LABEL      PIC X(17)
000480                                  VALUE 'Traffic drops to '.
000490     05  ALERT-AT-LABEL           PIC X(04) VALUE ' at '.
000500     05  FILLER                  PIC X(04).
000510*---------------------------------------------------------------*
000520 01  ERROR-LINE.
000530     05  ERROR-LINE-TEXT          PIC X(26)
000540                                  VALUE 'Corrupted log line, ignore'.
000550     05  FILLER                  PIC X(04).
000560*---------------------------------------------------------------*
000570 01  OUTPUT-LINE-BUFFER.
000580     05  OUT-LINE                 PIC X(132) VALUE SPACE.
000590*---------------------------------------------------------------*
000600 01  NUMERIC-EDIT-AREA.
000610     05  NUM-EDIT-FIELD           PIC Z(8)9.
000620*---------------------------------------------------------------*
000630* BYTE-LEVEL VIEW OF THE ZERO-SUPPRESSED NUMBER - WALKED TO
000640* FIND THE FIRST SIGNIFICANT DIGIT SO IT CAN BE STRUNG INTO A
000650* REPORT LINE WITHOUT THE LEADING BLANKS THE EDIT PICTURE LEAVES.
000660*---------------------------------------------------------------*
000670 01  NUMERIC-EDIT-CHARS REDEFINES NUMERIC-EDIT-AREA.
000680     05  NUM-EDIT-CHAR            PIC X OCCURS 9 TIMES.
000690*---------------------------------------------------------------*
000700 01  NUMERIC-EDIT-TEXT.
000710     05  NUM-EDIT-TEXT            PIC X(09) VALUE SPACE.
