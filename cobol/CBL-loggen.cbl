000100*===============================================================*
000110* PROGRAM NAME:    LOGGEN
000120* ORIGINAL AUTHOR: R SUTTON
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/09/98 R SUTTON       CREATED - TICKET WEB-0118, SYNTHETIC
000180*                         ACCESS LOG GENERATOR FOR THE SELF-TEST
000190*                         SUITE. WRITES A HEADER LINE FOLLOWED BY
000200*                         HIT-COUNT IDENTICAL DETAIL LINES FOR
000210*                         EACH TIMESTAMP IN THE CALLER'S TABLE.
000220* 03/23/98 R SUTTON       FIXED FIELD VALUES (HOST, USER, REQUEST,
000230*                         STATUS, BYTES) MOVED TO WORKING-STORAGE
000240*                         CONSTANTS RATHER THAN BEING PASSED IN -
000250*                         TICKET WEB-0135.
000260* 08/19/99 R SUTTON       Y2K REVIEW - THE TIMESTAMP IN THE SCEN-
000270*                         ARIO TABLE IS AN ELAPSED-SECOND COUNT,
000280*                         NOT A CALENDAR DATE. NO CHANGE REQUIRED.
000290* 05/14/08 B OKONKWO      CHECKED THE GENERATED RECORD LENGTH
000300*                         AGAINST THE WIDER LOGCORE INPUT LAYOUT
000310*                         WHEN THE SELF TEST DRIVER'S READ-BACK
000320*                         RECORD WAS RAISED TO 256 BYTES - GENLOG
000330*                         STAYS AT 132, NO CHANGE NEEDED HERE -
000340*                         TICKET WEB-0318.
000350*===============================================================*
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.    LOGGEN.
000380 AUTHOR.        R SUTTON.
000390 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000400 DATE-WRITTEN.  03/09/98.
000410 DATE-COMPILED. 03/09/98.
000420 SECURITY.      NON-CONFIDENTIAL.
000430*===============================================================*
000440 ENVIRONMENT DIVISION.
000450*---------------------------------------------------------------*
000460 CONFIGURATION SECTION.
000470*---------------------------------------------------------------*
000480 SOURCE-COMPUTER. IBM-3081.
000490*---------------------------------------------------------------*
000500 OBJECT-COMPUTER. IBM-3081.
000510*---------------------------------------------------------------*
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*---------------------------------------------------------------*
000550 INPUT-OUTPUT SECTION.
000560*---------------------------------------------------------------*
000570 FILE-CONTROL.
000580     SELECT GENERATED-LOG-FILE ASSIGN TO GENLOG
000590       ORGANIZATION IS LINE SEQUENTIAL
000600       FILE STATUS  IS WS-GENLOG-FILE-STATUS.
000610*===============================================================*
000620 DATA DIVISION.
000630*---------------------------------------------------------------*
000640 FILE SECTION.
000650*---------------------------------------------------------------*
000660 FD  GENERATED-LOG-FILE
000670     RECORDING MODE F.
000680 01  GENERATED-LOG-RECORD         PIC X(132).
000690*---------------------------------------------------------------*
000700* BYTE VIEW OF THE OUTPUT RECORD - THE TRACE PARAGRAPH WALKS IT
000710* BACKWARD TO FIND WHERE THE BUILT-UP LINE ENDS, SO THE RUN LOG
000720* SHOWS EACH RECORD'S SIGNIFICANT LENGTH RATHER THAN THE FULL
000730* 132 WITH THE TRAILING FILLER BLANKS COUNTED IN.
000740*---------------------------------------------------------------*
000750 01  GENERATED-LOG-BYTES REDEFINES GENERATED-LOG-RECORD.
000760     05  GLR-CHAR                 PIC X OCCURS 132 TIMES.
000770*---------------------------------------------------------------*
000780 WORKING-STORAGE SECTION.
000790*---------------------------------------------------------------*
000800* FIXED FIELD VALUES FOR EVERY GENERATED DETAIL RECORD.
000810*---------------------------------------------------------------*
000820 01  WS-FIXED-FIELDS.
000830     05  WS-FIXED-REMOTEHOST      PIC X(15) VALUE '10.0.0.1'.
000840     05  WS-FIXED-RFC931          PIC X(08) VALUE '-'.
000850     05  WS-FIXED-AUTHUSER        PIC X(08) VALUE 'apache'.
000860     05  WS-FIXED-REQUEST         PIC X(24)
000870             VALUE 'GET /api/help HTTP/1.0'.
000880     05  WS-FIXED-STATUS          PIC 9(03) VALUE 200.
000890     05  WS-FIXED-BYTES           PIC 9(07) VALUE 1234.
000900*---------------------------------------------------------------*
000910 77  WS-GENLOG-FILE-STATUS        PIC 99 VALUE ZERO.
000920     88  WS-GENLOG-FILE-OK                VALUE 00.
000930 77  WS-SCEN-SUB                  PIC 9(02) COMP VALUE ZERO.
000940 77  WS-HIT-SUB                   PIC 9(09) COMP VALUE ZERO.
000950 77  WS-LINE-BUILD-IDX            PIC 9(03) COMP VALUE ZERO.
000960 77  WS-LINE-END                  PIC 9(03) COMP VALUE ZERO.
000970*---------------------------------------------------------------*
000980* NUMERIC-EDIT WORK AREAS FOR TURNING THE TIMESTAMP INTO THE
000990* UNQUOTED DIGIT STRING THE INPUT LAYOUT REQUIRES FOR DATE.
001000*---------------------------------------------------------------*
001010 01  WS-TS-EDIT-AREA.
001020     05  WS-TS-EDIT-FIELD         PIC 9(10).
001030*---------------------------------------------------------------*
001040 01  WS-LINE-TEXT-AREA.
001050     05  WS-LINE-TEXT             PIC X(132) VALUE SPACE.
001060*---------------------------------------------------------------*
001070* TRACE AREA HOLDING THE FIXED REQUEST TEXT - THE BYTE VIEW LETS
001080* THE STARTUP PARAGRAPH FIND ITS SIGNIFICANT LENGTH SO THE ONE-
001090* TIME CONSOLE ECHO OF THE FIXED FIELD VALUES DOES NOT CARRY THE
001100* TRAILING BLANKS OUT TO 24 COLUMNS.
001110*---------------------------------------------------------------*
001120 01  WS-REQUEST-TRACE-AREA.
001130     05  WS-REQUEST-TRACE-TEXT    PIC X(24) VALUE SPACE.
001140 01  WS-REQUEST-TRACE-BYTES REDEFINES WS-REQUEST-TRACE-AREA.
001150     05  WS-REQUEST-TRACE-CHAR    PIC X OCCURS 24 TIMES.
001160 77  WS-REQUEST-TRACE-LEN         PIC 9(02) COMP VALUE ZERO.
001170 77  WS-REQUEST-SCAN-IDX          PIC 9(02) COMP VALUE ZERO.
001180*---------------------------------------------------------------*
001190* GENERAL-PURPOSE ZERO-SUPPRESSION EDIT AREA - TRIMS THE SCEN-
001200* ARIO NUMBER AND HIT COUNT FOR THE PER-SCENARIO PROGRESS TRACE
001210* THE SAME WAY THE REPORT COUNTERS ARE TRIMMED ELSEWHERE IN THE
001220* SUITE.
001230*---------------------------------------------------------------*
001240 01  WS-TRIM-EDIT-AREA.
001250     05  WS-TRIM-EDIT-FIELD       PIC Z(8)9.
001260 01  WS-TRIM-EDIT-BYTES REDEFINES WS-TRIM-EDIT-AREA.
001270     05  WS-TRIM-EDIT-CHAR        PIC X OCCURS 9 TIMES.
001280 01  WS-TRIM-EDIT-TEXT-AREA.
001290     05  WS-TRIM-EDIT-TEXT        PIC X(09) VALUE SPACE.
001300 77  WS-TRIM-EDIT-START           PIC 9(02) COMP VALUE ZERO.
001310 77  WS-TRIM-SCAN-IDX             PIC 9(03) COMP VALUE ZERO.
001320 77  WS-TRIM-TEXT-LEN             PIC 9(03) COMP VALUE ZERO.
001330*---------------------------------------------------------------*
001340 LINKAGE SECTION.
001350*---------------------------------------------------------------*
001360 COPY LOGSCEN.
001370*===============================================================*
001380 PROCEDURE DIVISION USING SCENARIO-CONFIG.
001390*---------------------------------------------------------------*
001400 0000-MAIN-PARAGRAPH.
001410*---------------------------------------------------------------*
001420     PERFORM 0100-TRACE-FIXED-REQUEST.
001430     OPEN OUTPUT GENERATED-LOG-FILE.
001440     IF WS-GENLOG-FILE-OK
001450         PERFORM 1000-WRITE-HEADER-LINE
001460         PERFORM 2000-WRITE-ONE-SCENARIO-ENTRY
001470             VARYING WS-SCEN-SUB FROM 1 BY 1
001480             UNTIL WS-SCEN-SUB > SCEN-ENTRY-COUNT
001490     ELSE
001500         DISPLAY 'LOGGEN: UNABLE TO OPEN GENERATED LOG, STATUS = '
001510             WS-GENLOG-FILE-STATUS
001520     END-IF.
001530     CLOSE GENERATED-LOG-FILE.
001540     GOBACK.
001550*---------------------------------------------------------------*
001560* ONE-TIME STARTUP ECHO OF THE FIXED REQUEST TEXT EVERY GENERATED
001570* RECORD WILL CARRY THIS RUN - HELPS WHOEVER IS READING THE JOB
001580* LOG CONFIRM THE GENERATOR WAS NOT BUILT AGAINST A DIFFERENT
001590* REQUEST STRING BY MISTAKE.
001600*---------------------------------------------------------------*
001610 0100-TRACE-FIXED-REQUEST.
001620*---------------------------------------------------------------*
001630     MOVE WS-FIXED-REQUEST TO WS-REQUEST-TRACE-TEXT.
001640     MOVE ZERO TO WS-REQUEST-TRACE-LEN.
001650     PERFORM 0110-TEST-ONE-REQUEST-CHAR
001660         VARYING WS-REQUEST-SCAN-IDX FROM 24 BY -1
001670         UNTIL WS-REQUEST-SCAN-IDX < 1
001680             OR WS-REQUEST-TRACE-LEN NOT = 0.
001690     DISPLAY 'LOGGEN: FIXED REQUEST TEXT = '
001700         WS-REQUEST-TRACE-TEXT (1:WS-REQUEST-TRACE-LEN).
001710*---------------------------------------------------------------*
001720 0110-TEST-ONE-REQUEST-CHAR.
001730*---------------------------------------------------------------*
001740     IF WS-REQUEST-TRACE-LEN = 0
001750         IF WS-REQUEST-TRACE-CHAR (WS-REQUEST-SCAN-IDX) NOT = SPACE
001760             MOVE WS-REQUEST-SCAN-IDX TO WS-REQUEST-TRACE-LEN
001770         END-IF
001780     END-IF.
001790*---------------------------------------------------------------*
001800 1000-WRITE-HEADER-LINE.
001810*---------------------------------------------------------------*
001820     MOVE SPACE TO WS-LINE-TEXT.
001830     STRING
001840         '"remotehost","rfc931","authuser","date","request",'
001850         '"status","bytes"'
001860         DELIMITED BY SIZE
001870         INTO WS-LINE-TEXT
001880     END-STRING.
001890     MOVE WS-LINE-TEXT TO GENERATED-LOG-RECORD.
001900     WRITE GENERATED-LOG-RECORD.
001910     PERFORM 1100-TRACE-LINE-LENGTH.
001920*---------------------------------------------------------------*
001930* DIAGNOSTIC TRACE ONLY - WALKS THE OUTPUT RECORD BACKWARD TO
001940* FIND WHERE THE BUILT-UP LINE ENDS, SO THE RUN LOG SHOWS EACH
001950* RECORD'S SIGNIFICANT LENGTH RATHER THAN THE FULL 132 WITH THE
001960* TRAILING FILLER BLANKS COUNTED IN.
001970*---------------------------------------------------------------*
001980 1100-TRACE-LINE-LENGTH.
001990*---------------------------------------------------------------*
002000     MOVE ZERO TO WS-LINE-END.
002010     PERFORM 1110-TEST-ONE-GLR-CHAR
002020         VARYING WS-LINE-BUILD-IDX FROM 132 BY -1
002030         UNTIL WS-LINE-BUILD-IDX < 1
002040             OR WS-LINE-END NOT = 0.
002050*---------------------------------------------------------------*
002060 1110-TEST-ONE-GLR-CHAR.
002070*---------------------------------------------------------------*
002080     IF WS-LINE-END = 0
002090         IF GLR-CHAR (WS-LINE-BUILD-IDX) NOT = SPACE
002100             MOVE WS-LINE-BUILD-IDX TO WS-LINE-END
002110         END-IF
002120     END-IF.
002130*---------------------------------------------------------------*
002140 2000-WRITE-ONE-SCENARIO-ENTRY.
002150*---------------------------------------------------------------*
002160     MOVE SCEN-TIMESTAMP (WS-SCEN-SUB) TO WS-TS-EDIT-FIELD.
002170     PERFORM 2100-WRITE-ONE-DETAIL-LINE
002180         VARYING WS-HIT-SUB FROM 1 BY 1
002190         UNTIL WS-HIT-SUB > SCEN-HIT-COUNT (WS-SCEN-SUB).
002200     PERFORM 2900-TRACE-SCENARIO-PROGRESS.
002210*---------------------------------------------------------------*
002220* DIAGNOSTIC TRACE ONLY - ECHOES HOW MANY DETAIL RECORDS WERE
002230* JUST WRITTEN FOR THIS SCENARIO ENTRY, TRIMMED THE SAME WAY THE
002240* JOB SUMMARY COUNTERS ARE TRIMMED IN THE BATCH ENTRY POINT.
002250*---------------------------------------------------------------*
002260 2900-TRACE-SCENARIO-PROGRESS.
002270*---------------------------------------------------------------*
002280     MOVE SCEN-HIT-COUNT (WS-SCEN-SUB) TO WS-TRIM-EDIT-FIELD.
002290     PERFORM 2910-TRIM-NUMERIC-EDIT.
002300     DISPLAY 'LOGGEN: SCENARIO ENTRY WRITTEN, HITS = '
002310         WS-TRIM-EDIT-TEXT.
002320*---------------------------------------------------------------*
002330 2910-TRIM-NUMERIC-EDIT.
002340*---------------------------------------------------------------*
002350     MOVE ZERO TO WS-TRIM-EDIT-START.
002360     PERFORM 2920-FIND-TRIM-EDIT-START
002370         VARYING WS-TRIM-SCAN-IDX FROM 1 BY 1
002380         UNTIL WS-TRIM-SCAN-IDX > 9
002390             OR WS-TRIM-EDIT-START NOT = 0.
002400     IF WS-TRIM-EDIT-START = 0
002410         MOVE 9 TO WS-TRIM-EDIT-START
002420     END-IF.
002430     MOVE SPACE TO WS-TRIM-EDIT-TEXT.
002440     COMPUTE WS-TRIM-TEXT-LEN = 10 - WS-TRIM-EDIT-START.
002450     MOVE WS-TRIM-EDIT-FIELD (WS-TRIM-EDIT-START:WS-TRIM-TEXT-LEN)
002460         TO WS-TRIM-EDIT-TEXT.
002470*---------------------------------------------------------------*
002480 2920-FIND-TRIM-EDIT-START.
002490*---------------------------------------------------------------*
002500     IF WS-TRIM-EDIT-CHAR (WS-TRIM-SCAN-IDX) NOT = SPACE
002510         MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-EDIT-START
002520     END-IF.
002530*---------------------------------------------------------------*
002540 2100-WRITE-ONE-DETAIL-LINE.
002550*---------------------------------------------------------------*
002560     MOVE SPACE TO WS-LINE-TEXT.
002570     STRING
002580         '"' WS-FIXED-REMOTEHOST '",'
002590         '"' WS-FIXED-RFC931 '",'
002600         '"' WS-FIXED-AUTHUSER '",'
002610         '"' WS-TS-EDIT-FIELD '",'
002620         '"' WS-FIXED-REQUEST '",'
002630         '"' WS-FIXED-STATUS '",'
002640         '"' WS-FIXED-BYTES '"'
002650         DELIMITED BY SIZE
002660         INTO WS-LINE-TEXT
002670     END-STRING.
002680     MOVE WS-LINE-TEXT TO GENERATED-LOG-RECORD.
002690     WRITE GENERATED-LOG-RECORD.
002700     PERFORM 1100-TRACE-LINE-LENGTH.
