000100*===============================================================*
000110* PROGRAM NAME:    LOGTEST
000120* ORIGINAL AUTHOR: R SUTTON
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/09/98 R SUTTON       CREATED - TICKET WEB-0118, SELF-TEST
000180*                         DRIVER FOR THE FIVE TRAFFIC-ALERT
000190*                         SCENARIOS THE WEB TEAM AGREED ON WHEN
000200*                         THE MONITOR WAS SPECIFIED. GENERATES
000210*                         EACH SCENARIO'S LOG WITH LOGGEN, FEEDS
000220*                         IT THROUGH LOGCORE ONE LINE AT A TIME,
000230*                         AND CHECKS THE ALERT SEQUENCE THAT
000240*                         COMES BACK AGAINST WHAT WAS AGREED.
000250* 08/19/99 R SUTTON       Y2K REVIEW - THE ONLY "DATES" IN THIS
000260*                         PROGRAM ARE ELAPSED-SECOND OFFSETS USED
000270*                         TO BUILD THE SCENARIO TABLES. NO CHANGE
000280*                         REQUIRED.
000290* 05/14/08 B OKONKWO      RAISED THE GENERATED-LOG READ-BACK
000300*                         RECORD TO 256 BYTES TO MATCH THE WIDER
000310*                         LOGCORE INPUT LAYOUT - TICKET WEB-0318.
000320*===============================================================*
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.    LOGTEST.
000350 AUTHOR.        R SUTTON.
000360 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000370 DATE-WRITTEN.  03/09/98.
000380 DATE-COMPILED. 03/09/98.
000390 SECURITY.      NON-CONFIDENTIAL.
000400*===============================================================*
000410 ENVIRONMENT DIVISION.
000420*---------------------------------------------------------------*
000430 CONFIGURATION SECTION.
000440*---------------------------------------------------------------*
000450 SOURCE-COMPUTER. IBM-3081.
000460*---------------------------------------------------------------*
000470 OBJECT-COMPUTER. IBM-3081.
000480*---------------------------------------------------------------*
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*---------------------------------------------------------------*
000520 INPUT-OUTPUT SECTION.
000530*---------------------------------------------------------------*
000540 FILE-CONTROL.
000550     SELECT GENERATED-LOG-FILE-IN ASSIGN TO GENLOG
000560       ORGANIZATION IS LINE SEQUENTIAL
000570       FILE STATUS  IS WS-GENLOG-IN-STATUS.
000580*===============================================================*
000590 DATA DIVISION.
000600*---------------------------------------------------------------*
000610 FILE SECTION.
000620*---------------------------------------------------------------*
000630 FD  GENERATED-LOG-FILE-IN
000640     RECORDING MODE F.
000650 01  GENERATED-LOG-RECORD-IN      PIC X(256).
000660*---------------------------------------------------------------*
000670* BYTE VIEW OF THE READ-BACK RECORD - LETS THE FEED PARAGRAPH
000680* SKIP A TRAILING BLANK LINE AT THE BOTTOM OF THE GENERATED LOG
000690* WITHOUT HANDING IT TO LOGCORE AS A CORRUPTED DETAIL LINE.
000700*---------------------------------------------------------------*
000710 01  GENLOG-IN-BYTES REDEFINES GENERATED-LOG-RECORD-IN.
000720     05  GLI-CHAR                 PIC X OCCURS 256 TIMES.
000730*---------------------------------------------------------------*
000740 WORKING-STORAGE SECTION.
000750*---------------------------------------------------------------*
000760 77  WS-SCENARIO-NUMBER           PIC 9(02) COMP VALUE ZERO.
000770 77  WS-EXP-SUB                   PIC 9(02) COMP VALUE ZERO.
000780 77  WS-PASS-COUNT                PIC 9(02) COMP VALUE ZERO.
000790 77  WS-FAIL-COUNT                PIC 9(02) COMP VALUE ZERO.
000800 77  WS-SCENARIO-PASS-SW          PIC X(01) VALUE 'Y'.
000810     88  WS-SCENARIO-PASSED               VALUE 'Y'.
000820*---------------------------------------------------------------*
000830* WORK AREAS FOR READING THE GENERATED LOG BACK THROUGH LOGCORE.
000840*---------------------------------------------------------------*
000850 77  WS-GENLOG-IN-STATUS          PIC 99 VALUE ZERO.
000860     88  WS-GENLOG-IN-OK                  VALUE 00.
000870 77  WS-GENLOG-EOF-SW             PIC X(01) VALUE 'N'.
000880     88  WS-GENLOG-EOF-REACHED            VALUE 'Y'.
000890 77  WS-GENLOG-FIRST-LINE-SW      PIC X(01) VALUE 'Y'.
000900     88  WS-GENLOG-ON-FIRST-LINE          VALUE 'Y'.
000910 77  WS-GENLOG-BLANK-SW           PIC X(01) VALUE 'N'.
000920     88  WS-GENLOG-LINE-IS-BLANK          VALUE 'Y'.
000930 77  WS-GENLOG-SCAN-IDX           PIC 9(03) COMP VALUE ZERO.
000940 01  WS-ACTION-CODE               PIC X(06).
000950 01  WS-DETAIL-LINE               PIC X(256) VALUE SPACE.
000960*---------------------------------------------------------------*
000970* BYTE VIEW OF THE LINE HANDED TO LOGCORE - USED ONLY WHEN A
000980* SCENARIO FAILS, TO TRACE THE SIGNIFICANT LENGTH OF THE RECORD
000990* THAT WAS BEING PROCESSED WHEN THE MISMATCH WAS DETECTED.
001000*---------------------------------------------------------------*
001010 01  WS-DETAIL-LINE-BYTES REDEFINES WS-DETAIL-LINE.
001020     05  WS-DETAIL-CHAR           PIC X OCCURS 256 TIMES.
001030 77  WS-DETAIL-LINE-LEN           PIC 9(03) COMP VALUE ZERO.
001040*---------------------------------------------------------------*
001050* THE (TIMESTAMP, HITS) CONFIGURATION TABLE FOR THE SCENARIO
001060* CURRENTLY RUNNING, AND THE ALERT SEQUENCE LOGCORE IS EXPECTED
001070* TO RETURN FOR IT - BOTH BUILT FRESH BY THE 11XX PARAGRAPHS
001080* BELOW BEFORE EACH SCENARIO IS DRIVEN THROUGH LOGGEN/LOGCORE.
001090*---------------------------------------------------------------*
001100 01  EXPECTED-ALERT-TABLE.
001110     05  EXPECTED-ALERT-COUNT     PIC 9(02) COMP VALUE ZERO.
001120     05  EXPECTED-ALERT-ENTRY OCCURS 5 TIMES.
001130         10  EXP-CODE             PIC X(01) VALUE 'N'.
001140         10  EXP-TS               PIC 9(10) COMP VALUE ZERO.
001150         10  EXP-HITS             PIC 9(09) COMP VALUE ZERO.
001160*---------------------------------------------------------------*
001170 01  ACTUAL-ALERT-TABLE.
001180     05  ACTUAL-ALERT-COUNT       PIC 9(02) COMP VALUE ZERO.
001190     05  ACTUAL-ALERT-ENTRY OCCURS 10 TIMES.
001200         10  ACT-CODE             PIC X(01) VALUE 'N'.
001210         10  ACT-TS               PIC 9(10) COMP VALUE ZERO.
001220         10  ACT-HITS             PIC 9(09) COMP VALUE ZERO.
001230*---------------------------------------------------------------*
001240* END OF SUITE SUMMARY COUNTERS - THE REDEFINES GIVES THE FINAL
001250* TOTALS THE SAME DIGIT-BY-DIGIT TRIM TREATMENT THE REPORT LINES
001260* GET ELSEWHERE IN THE SUITE.
001270*---------------------------------------------------------------*
001280 01  WS-SUMMARY-EDIT-AREA.
001290     05  WS-SUMMARY-EDIT-FIELD    PIC Z9.
001300 01  WS-SUMMARY-EDIT-BYTES REDEFINES WS-SUMMARY-EDIT-AREA.
001310     05  WS-SUMMARY-EDIT-CHAR     PIC X OCCURS 2 TIMES.
001320 01  WS-SUMMARY-EDIT-TEXT-AREA.
001330     05  WS-SUMMARY-EDIT-TEXT     PIC X(02) VALUE SPACE.
001340 77  WS-SUMMARY-EDIT-START        PIC 9(02) COMP VALUE ZERO.
001350 77  WS-SUMMARY-SCAN-IDX          PIC 9(02) COMP VALUE ZERO.
001360 77  WS-SUMMARY-TEXT-LEN          PIC 9(02) COMP VALUE ZERO.
001370*---------------------------------------------------------------*
001380 COPY LOGSCEN.
001390 COPY LOGALRT.
001400*===============================================================*
001410 PROCEDURE DIVISION.
001420*---------------------------------------------------------------*
001430 0000-MAIN-PROCESSING.
001440*---------------------------------------------------------------*
001450     DISPLAY 'LOGTEST: HTTP ACCESS LOG MONITOR SELF-TEST SUITE'.
001460     PERFORM 1000-RUN-ONE-SCENARIO
001470         VARYING WS-SCENARIO-NUMBER FROM 1 BY 1
001480         UNTIL WS-SCENARIO-NUMBER > 5.
001490     PERFORM 9000-DISPLAY-FINAL-SUMMARY.
001500     STOP RUN.
001510*---------------------------------------------------------------*
001520 1000-RUN-ONE-SCENARIO.
001530*---------------------------------------------------------------*
001540     PERFORM 1100-BUILD-SCENARIO-TABLES.
001550     CALL 'LOGGEN' USING SCENARIO-CONFIG.
001560     MOVE 'START' TO WS-ACTION-CODE.
001570     CALL 'LOGCORE' USING WS-ACTION-CODE, WS-DETAIL-LINE,
001580         LK-ALERT-RETURN.
001590     PERFORM 1200-FEED-GENERATED-LOG.
001600     MOVE 'FINISH' TO WS-ACTION-CODE.
001610     CALL 'LOGCORE' USING WS-ACTION-CODE, WS-DETAIL-LINE,
001620         LK-ALERT-RETURN.
001630     PERFORM 1300-COMPARE-ALERT-SEQUENCE.
001640*---------------------------------------------------------------*
001650 1100-BUILD-SCENARIO-TABLES.
001660*---------------------------------------------------------------*
001670     MOVE ZERO TO EXPECTED-ALERT-COUNT.
001680     EVALUATE WS-SCENARIO-NUMBER
001690         WHEN 1  PERFORM 1110-BUILD-SCENARIO-ONE
001700         WHEN 2  PERFORM 1120-BUILD-SCENARIO-TWO
001710         WHEN 3  PERFORM 1130-BUILD-SCENARIO-THREE
001720         WHEN 4  PERFORM 1140-BUILD-SCENARIO-FOUR
001730         WHEN 5  PERFORM 1150-BUILD-SCENARIO-FIVE
001740     END-EVALUATE.
001750*---------------------------------------------------------------*
001760* SCENARIO 1 - STEADY TRAFFIC RIGHT AT THE LIMIT, NEVER OVER IT.
001770*---------------------------------------------------------------*
001780 1110-BUILD-SCENARIO-ONE.
001790*---------------------------------------------------------------*
001800     MOVE 2 TO SCEN-ENTRY-COUNT.
001810     MOVE 0   TO SCEN-TIMESTAMP (1).
001820     MOVE 1200 TO SCEN-HIT-COUNT (1).
001830     MOVE 120 TO SCEN-TIMESTAMP (2).
001840     MOVE 1200 TO SCEN-HIT-COUNT (2).
001850*---------------------------------------------------------------*
001860* SCENARIO 2 - OVER THE LIMIT AT t=0, DISARMS AT t=120, THEN
001870* RE-ARMS AS THAT SECOND'S OWN HITS ACCUMULATE.
001880*---------------------------------------------------------------*
001890 1120-BUILD-SCENARIO-TWO.
001900*---------------------------------------------------------------*
001910     MOVE 2 TO SCEN-ENTRY-COUNT.
001920     MOVE 0   TO SCEN-TIMESTAMP (1).
001930     MOVE 1201 TO SCEN-HIT-COUNT (1).
001940     MOVE 120 TO SCEN-TIMESTAMP (2).
001950     MOVE 1201 TO SCEN-HIT-COUNT (2).
001960     MOVE 3 TO EXPECTED-ALERT-COUNT.
001970     MOVE 'H' TO EXP-CODE (1).
001980     MOVE 0   TO EXP-TS (1).
001990     MOVE 1201 TO EXP-HITS (1).
002000     MOVE 'D' TO EXP-CODE (2).
002010     MOVE 120 TO EXP-TS (2).
002020     MOVE 1   TO EXP-HITS (2).
002030     MOVE 'H' TO EXP-CODE (3).
002040     MOVE 120 TO EXP-TS (3).
002050     MOVE 1201 TO EXP-HITS (3).
002060*---------------------------------------------------------------*
002070* SCENARIO 3 - A SINGLE LATE RECORD RECONSTRUCTS A HISTORICAL
002080* OVERAGE THROUGH THE OOO BUFFER BEFORE THE CURRENT WINDOW
002090* DISARMS ON ITS OWN.
002100*---------------------------------------------------------------*
002110 1130-BUILD-SCENARIO-THREE.
002120*---------------------------------------------------------------*
002130     MOVE 3 TO SCEN-ENTRY-COUNT.
002140     MOVE 0   TO SCEN-TIMESTAMP (1).
002150     MOVE 1200 TO SCEN-HIT-COUNT (1).
002160     MOVE 120 TO SCEN-TIMESTAMP (2).
002170     MOVE 1   TO SCEN-HIT-COUNT (2).
002180     MOVE 119 TO SCEN-TIMESTAMP (3).
002190     MOVE 1   TO SCEN-HIT-COUNT (3).
002200     MOVE 2 TO EXPECTED-ALERT-COUNT.
002210     MOVE 'H' TO EXP-CODE (1).
002220     MOVE 119 TO EXP-TS (1).
002230     MOVE 1201 TO EXP-HITS (1).
002240     MOVE 'D' TO EXP-CODE (2).
002250     MOVE 120 TO EXP-TS (2).
002260     MOVE 2   TO EXP-HITS (2).
002270*---------------------------------------------------------------*
002280* SCENARIO 4 - THE EARLIEST WINDOW ENTRIES HAVE ALREADY BEEN
002290* EVICTED TO THE OOO BUFFER BY THE TIME THE LATE RECORD ARRIVES;
002300* THE OVERAGE IS STILL RECONSTRUCTED CORRECTLY.
002310*---------------------------------------------------------------*
002320 1140-BUILD-SCENARIO-FOUR.
002330*---------------------------------------------------------------*
002340     MOVE 8 TO SCEN-ENTRY-COUNT.
002350     MOVE 0 TO SCEN-TIMESTAMP (1).
002360     MOVE 1 TO SCEN-HIT-COUNT (1).
002370     MOVE 1 TO SCEN-TIMESTAMP (2).
002380     MOVE 1 TO SCEN-HIT-COUNT (2).
002390     MOVE 2 TO SCEN-TIMESTAMP (3).
002400     MOVE 1 TO SCEN-HIT-COUNT (3).
002410     MOVE 3 TO SCEN-TIMESTAMP (4).
002420     MOVE 1 TO SCEN-HIT-COUNT (4).
002430     MOVE 4 TO SCEN-TIMESTAMP (5).
002440     MOVE 1 TO SCEN-HIT-COUNT (5).
002450     MOVE 119 TO SCEN-TIMESTAMP (6).
002460     MOVE 1195 TO SCEN-HIT-COUNT (6).
002470     MOVE 122 TO SCEN-TIMESTAMP (7).
002480     MOVE 1 TO SCEN-HIT-COUNT (7).
002490     MOVE 119 TO SCEN-TIMESTAMP (8).
002500     MOVE 1 TO SCEN-HIT-COUNT (8).
002510     MOVE 2 TO EXPECTED-ALERT-COUNT.
002520     MOVE 'H' TO EXP-CODE (1).
002530     MOVE 119 TO EXP-TS (1).
002540     MOVE 1201 TO EXP-HITS (1).
002550     MOVE 'D' TO EXP-CODE (2).
002560     MOVE 122 TO EXP-TS (2).
002570     MOVE 1199 TO EXP-HITS (2).
002580*---------------------------------------------------------------*
002590* SCENARIO 5 - THE LATE RECORD ARRIVES OUTSIDE BOTH THE WINDOW
002600* AND THE OOO BUFFER'S REACH; NOTHING SHOULD FIRE AT ALL.
002610*---------------------------------------------------------------*
002620 1150-BUILD-SCENARIO-FIVE.
002630*---------------------------------------------------------------*
002640     MOVE 8 TO SCEN-ENTRY-COUNT.
002650     MOVE 0 TO SCEN-TIMESTAMP (1).
002660     MOVE 1 TO SCEN-HIT-COUNT (1).
002670     MOVE 1 TO SCEN-TIMESTAMP (2).
002680     MOVE 1 TO SCEN-HIT-COUNT (2).
002690     MOVE 2 TO SCEN-TIMESTAMP (3).
002700     MOVE 1 TO SCEN-HIT-COUNT (3).
002710     MOVE 3 TO SCEN-TIMESTAMP (4).
002720     MOVE 1 TO SCEN-HIT-COUNT (4).
002730     MOVE 4 TO SCEN-TIMESTAMP (5).
002740     MOVE 1 TO SCEN-HIT-COUNT (5).
002750     MOVE 119 TO SCEN-TIMESTAMP (6).
002760     MOVE 1 TO SCEN-HIT-COUNT (6).
002770     MOVE 120 TO SCEN-TIMESTAMP (7).
002780     MOVE 1 TO SCEN-HIT-COUNT (7).
002790     MOVE 0 TO SCEN-TIMESTAMP (8).
002800     MOVE 1 TO SCEN-HIT-COUNT (8).
002810*---------------------------------------------------------------*
002820 1200-FEED-GENERATED-LOG.
002830*---------------------------------------------------------------*
002840     MOVE ZERO TO ACTUAL-ALERT-COUNT.
002850     MOVE 'N' TO WS-GENLOG-EOF-SW.
002860     MOVE 'Y' TO WS-GENLOG-FIRST-LINE-SW.
002870     OPEN INPUT GENERATED-LOG-FILE-IN.
002880     IF NOT WS-GENLOG-IN-OK
002890         DISPLAY 'LOGTEST: UNABLE TO OPEN GENERATED LOG, STATUS = '
002900             WS-GENLOG-IN-STATUS
002910         MOVE 'Y' TO WS-GENLOG-EOF-SW
002920     END-IF.
002930     PERFORM 1210-FEED-ONE-RECORD
002940         UNTIL WS-GENLOG-EOF-REACHED.
002950     CLOSE GENERATED-LOG-FILE-IN.
002960*---------------------------------------------------------------*
002970 1210-FEED-ONE-RECORD.
002980*---------------------------------------------------------------*
002990     READ GENERATED-LOG-FILE-IN
003000         AT END
003010             MOVE 'Y' TO WS-GENLOG-EOF-SW
003020     END-READ.
003030     IF NOT WS-GENLOG-EOF-REACHED
003040         PERFORM 1220-TEST-FOR-BLANK-LINE
003050         IF WS-GENLOG-ON-FIRST-LINE
003060             MOVE 'N' TO WS-GENLOG-FIRST-LINE-SW
003070         ELSE
003080             IF NOT WS-GENLOG-LINE-IS-BLANK
003090                 MOVE GENERATED-LOG-RECORD-IN TO WS-DETAIL-LINE
003100                 MOVE 'DETAIL' TO WS-ACTION-CODE
003110                 CALL 'LOGCORE' USING WS-ACTION-CODE,
003120                     WS-DETAIL-LINE, LK-ALERT-RETURN
003130                 PERFORM 1230-RECORD-ALERT-IF-ANY
003140             END-IF
003150         END-IF
003160     END-IF.
003170*---------------------------------------------------------------*
003180 1220-TEST-FOR-BLANK-LINE.
003190*---------------------------------------------------------------*
003200     MOVE 'Y' TO WS-GENLOG-BLANK-SW.
003210     PERFORM 1221-TEST-ONE-GLI-CHAR
003220         VARYING WS-GENLOG-SCAN-IDX FROM 1 BY 1
003230         UNTIL WS-GENLOG-SCAN-IDX > 256
003240             OR NOT WS-GENLOG-LINE-IS-BLANK.
003250*---------------------------------------------------------------*
003260 1221-TEST-ONE-GLI-CHAR.
003270*---------------------------------------------------------------*
003280     IF GLI-CHAR (WS-GENLOG-SCAN-IDX) NOT = SPACE
003290         MOVE 'N' TO WS-GENLOG-BLANK-SW
003300     END-IF.
003310*---------------------------------------------------------------*
003320 1230-RECORD-ALERT-IF-ANY.
003330*---------------------------------------------------------------*
003340     IF (LK-ALERT-HIGH OR LK-ALERT-DROP)
003350         AND ACTUAL-ALERT-COUNT < 10
003360         ADD 1 TO ACTUAL-ALERT-COUNT
003370         MOVE LK-ALERT-CODE      TO ACT-CODE (ACTUAL-ALERT-COUNT)
003380         MOVE LK-ALERT-TIMESTAMP TO ACT-TS (ACTUAL-ALERT-COUNT)
003390         MOVE LK-ALERT-HITS      TO ACT-HITS (ACTUAL-ALERT-COUNT)
003400     END-IF.
003410*---------------------------------------------------------------*
003420 1300-COMPARE-ALERT-SEQUENCE.
003430*---------------------------------------------------------------*
003440     MOVE 'Y' TO WS-SCENARIO-PASS-SW.
003450     IF ACTUAL-ALERT-COUNT NOT = EXPECTED-ALERT-COUNT
003460         MOVE 'N' TO WS-SCENARIO-PASS-SW
003470     ELSE
003480         PERFORM 1310-COMPARE-ONE-ALERT
003490             VARYING WS-EXP-SUB FROM 1 BY 1
003500             UNTIL WS-EXP-SUB > EXPECTED-ALERT-COUNT
003510                 OR NOT WS-SCENARIO-PASSED
003520     END-IF.
003530     IF WS-SCENARIO-PASSED
003540         ADD 1 TO WS-PASS-COUNT
003550         DISPLAY 'LOGTEST: SCENARIO ' WS-SCENARIO-NUMBER
003560             ' - PASS'
003570     ELSE
003580         ADD 1 TO WS-FAIL-COUNT
003590         DISPLAY 'LOGTEST: SCENARIO ' WS-SCENARIO-NUMBER
003600             ' - FAIL, EXPECTED ' EXPECTED-ALERT-COUNT
003610             ' ALERTS, GOT ' ACTUAL-ALERT-COUNT
003620         PERFORM 1320-TRACE-LAST-DETAIL-LEN
003630     END-IF.
003640*---------------------------------------------------------------*
003650* ON A FAILED SCENARIO, ECHO THE LENGTH OF THE LAST DETAIL LINE
003660* HANDED TO LOGCORE SO THE WEB TEAM HAS SOMETHING TO COMPARE
003670* AGAINST THE GENERATED LOG WITHOUT PULLING OUT A HEX DUMP.
003680*---------------------------------------------------------------*
003690 1320-TRACE-LAST-DETAIL-LEN.
003700*---------------------------------------------------------------*
003710     MOVE ZERO TO WS-DETAIL-LINE-LEN.
003720     PERFORM 1321-TEST-ONE-DETAIL-CHAR
003730         VARYING WS-GENLOG-SCAN-IDX FROM 256 BY -1
003740         UNTIL WS-GENLOG-SCAN-IDX < 1
003750             OR WS-DETAIL-LINE-LEN NOT = 0.
003760     DISPLAY 'LOGTEST: LAST DETAIL LINE LENGTH = '
003770         WS-DETAIL-LINE-LEN.
003780*---------------------------------------------------------------*
003790 1321-TEST-ONE-DETAIL-CHAR.
003800*---------------------------------------------------------------*
003810     IF WS-DETAIL-LINE-LEN = 0
003820         IF WS-DETAIL-CHAR (WS-GENLOG-SCAN-IDX) NOT = SPACE
003830             MOVE WS-GENLOG-SCAN-IDX TO WS-DETAIL-LINE-LEN
003840         END-IF
003850     END-IF.
003860*---------------------------------------------------------------*
003870 1310-COMPARE-ONE-ALERT.
003880*---------------------------------------------------------------*
003890     IF EXP-CODE (WS-EXP-SUB) NOT = ACT-CODE (WS-EXP-SUB)
003900         OR EXP-TS (WS-EXP-SUB) NOT = ACT-TS (WS-EXP-SUB)
003910         OR EXP-HITS (WS-EXP-SUB) NOT = ACT-HITS (WS-EXP-SUB)
003920         MOVE 'N' TO WS-SCENARIO-PASS-SW
003930     END-IF.
003940*---------------------------------------------------------------*
003950 9000-DISPLAY-FINAL-SUMMARY.
003960*---------------------------------------------------------------*
003970     MOVE WS-PASS-COUNT TO WS-SUMMARY-EDIT-FIELD.
003980     PERFORM 9100-TRIM-SUMMARY-EDIT.
003990     DISPLAY 'LOGTEST: SCENARIOS PASSED = ' WS-SUMMARY-EDIT-TEXT.
004000     MOVE WS-FAIL-COUNT TO WS-SUMMARY-EDIT-FIELD.
004010     PERFORM 9100-TRIM-SUMMARY-EDIT.
004020     DISPLAY 'LOGTEST: SCENARIOS FAILED = ' WS-SUMMARY-EDIT-TEXT.
004030*---------------------------------------------------------------*
004040 9100-TRIM-SUMMARY-EDIT.
004050*---------------------------------------------------------------*
004060     MOVE ZERO TO WS-SUMMARY-EDIT-START.
004070     PERFORM 9110-FIND-SUMMARY-EDIT-START
004080         VARYING WS-SUMMARY-SCAN-IDX FROM 1 BY 1
004090         UNTIL WS-SUMMARY-SCAN-IDX > 2
004100             OR WS-SUMMARY-EDIT-START NOT = 0.
004110     IF WS-SUMMARY-EDIT-START = 0
004120         MOVE 2 TO WS-SUMMARY-EDIT-START
004130     END-IF.
004140     MOVE SPACE TO WS-SUMMARY-EDIT-TEXT.
004150     COMPUTE WS-SUMMARY-TEXT-LEN = 3 - WS-SUMMARY-EDIT-START.
004160     MOVE WS-SUMMARY-EDIT-FIELD (WS-SUMMARY-EDIT-START:
004170         WS-SUMMARY-TEXT-LEN) TO WS-SUMMARY-EDIT-TEXT.
004180*---------------------------------------------------------------*
004190 9110-FIND-SUMMARY-EDIT-START.
004200*---------------------------------------------------------------*
004210     IF WS-SUMMARY-EDIT-CHAR (WS-SUMMARY-SCAN-IDX) NOT = SPACE
004220         MOVE WS-SUMMARY-SCAN-IDX TO WS-SUMMARY-EDIT-START
004230     END-IF.
